000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    FENETRES.
000030 AUTHOR.        R. DUCROS.
000040 INSTALLATION.  DSI - CENTRE DE SUPERVISION RESEAU.
000050 DATE-WRITTEN.  14.02.1986.
000060 DATE-COMPILED.
000070 SECURITY.      USAGE INTERNE - SERVICE EXPLOITATION.
000080******************************************************************
000090*  FENETRES  -  CONSTRUCTION DE LA FENETRE GLISSANTE PAR METRIQUE
000100*  Phase 1 du traitement de nuit de detection d'anomalies.
000110*  Lit les observations quotidiennes (fichier OBSMET, triees par
000120*  metrique puis par date), regroupe les points par rupture sur
000130*  le code metrique et conserve au plus WF-MAX-POINTS points
000140*  (les plus recents).  Pour chaque point conserve, calcule
000150*  l'ecart avec la veille, le ratio avec la veille, la moyenne
000160*  courte (3 jours) et la moyenne longue (7 jours).
000170*  Ecrit un article FENETR par metrique et un article de
000180*  controle CONTRL (nombre d'articles lus, nombre de metriques).
000190******************************************************************
000200*  JOURNAL DES MODIFICATIONS
000210*----------------------------------------------------------------
000220*  14.02.1986  RDU  ECRITURE INITIALE - DEMANDE SX-1986-014.
000230*  02.09.1988  RDU  CORRECTION DU CALCUL DE LA MOYENNE LONGUE
000240*              LORSQUE LA FENETRE CONTIENT MOINS DE 7 POINTS.
000250*  21.11.1990  MFA  AJOUT DU CONTROLE DE PLAGE SUR LE MOIS ET LE
000260*              JOUR DE L'OBSERVATION (DSI-1990-233).
000270*  05.03.1993  MFA  LE DECALAGE DE LA TABLE DES POINTS SE FAIT
000280*              DESORMAIS PAR BOUCLE EXPLICITE (PORTAGE COMPIL.).
000290*  17.01.1996  SLA  AJOUT DE L'ARTICLE DE CONTROLE CONTRL EN FIN
000300*              DE TRAITEMENT (DSI-1996-011).
000310*  09.12.1998  SLA  PASSAGE DE LA DATE SUR 4 POSITIONS D'ANNEE
000320*              (CHANTIER AN 2000 - DSI-1998-402).
000330*  23.06.2001  PLE  DEDOUBLONNAGE DES CLES DE RUPTURE - RAS APRES
000340*              CONTROLE (DSI-2001-077).
000343*  05.02.2006  NBT  CONTROLE DE VRAISEMBLANCE NUMERIQUE SUR LA
000345*              VALEUR OBSERVEE ET PASSAGE DES ETATS FICHIERS EN
000347*              ZONE 77, COMME DANS L'ARCHIVAGE (DSI-2006-014).
000350******************************************************************
000360 ENVIRONMENT DIVISION.
000370 CONFIGURATION SECTION.
000380 SOURCE-COMPUTER.  IBM-4381.
000390 OBJECT-COMPUTER.  IBM-4381.
000400 SPECIAL-NAMES.
000410     C01 IS TOP-OF-FORM
000420     CLASS CLASSE-NUMERIQUE   IS "0" THRU "9"
000430     UPSI-0 IS SW-TRACE-ACTIVE.
000440 INPUT-OUTPUT SECTION.
000450 FILE-CONTROL.
000460*    Article d'entree - observations quotidiennes triees
000470     SELECT F-OBSERVATIONS ASSIGN TO OBSMET
000480         ORGANIZATION IS LINE SEQUENTIAL
000490         FILE STATUS IS WK-ETAT-OBS.
000500*    Article de sortie - une fenetre par metrique
000510     SELECT F-FENETRES ASSIGN TO FENETR
000520         ORGANIZATION IS SEQUENTIAL
000530         FILE STATUS IS WK-ETAT-FEN.
000540*    Article de controle de fin de phase 1
000550     SELECT F-CONTROLE ASSIGN TO CONTRL
000560         ORGANIZATION IS LINE SEQUENTIAL
000570         FILE STATUS IS WK-ETAT-CTL.
000580******************************************************************
000590 DATA DIVISION.
000600 FILE SECTION.
000610 FD  F-OBSERVATIONS
000620     LABEL RECORDS ARE STANDARD.
000630 01  M-OBS-ENREG.
000640     05 M-OBS-METRIQUE           PIC X(10).
000650     05 M-OBS-DATE               PIC 9(8).
000660     05 M-OBS-VALEUR             PIC S9(11)V9(4)
000670                                  SIGN LEADING SEPARATE.
000672     05 M-OBS-VALEUR-X REDEFINES M-OBS-VALEUR.
000674         10 M-OBS-VALEUR-SIGNE   PIC X(01).
000676         10 M-OBS-VALEUR-CHIFFRES PIC X(15).
000680     05 FILLER                   PIC X(10).
000690*
000700 FD  F-FENETRES
000710     LABEL RECORDS ARE STANDARD.
000720 01  WF-FENETRE-ENREG.
000730     05 WF-METRIQUE              PIC X(10).
000740     05 WF-DATE-DERNIER-POINT    PIC 9(8).
000750     05 WF-NB-POINTS             PIC 9(1).
000760     05 WF-POINT OCCURS 7 TIMES.
000770         10 WF-PT-DATE           PIC 9(8).
000780         10 WF-PT-VALEUR         PIC S9(11)V9(4).
000790         10 WF-PT-ECART-VEILLE   PIC S9(11)V9(4).
000800         10 WF-PT-RATIO-VEILLE   PIC S9(7)V9(4).
000810         10 WF-PT-MOY-COURTE     PIC S9(11)V9(4).
000820         10 WF-PT-MOY-LONGUE     PIC S9(11)V9(4).
000830     05 FILLER                   PIC X(20).
000840*
000850 FD  F-CONTROLE
000860     LABEL RECORDS ARE STANDARD.
000870 01  WC-CONTROLE-ENREG.
000880     05 WC-LIB-RECORDS           PIC X(20) VALUE
000890                                  "ARTICLES LUS       ".
000900     05 WC-RECORDS-LUS           PIC 9(7).
000910     05 WC-LIB-METRIQUES         PIC X(20) VALUE
000920                                  "METRIQUES TRAITEES  ".
000930     05 WC-METRIQUES-TRAITEES    PIC 9(7).
000940     05 FILLER                   PIC X(20).
000950******************************************************************
000960 WORKING-STORAGE SECTION.
000970*
000980 01  WK-COMPTEURS.
000990     05 WK-RECORDS-LUS           PIC 9(7)  COMP VALUE ZERO.
001000     05 WK-METRIQUES-TRAITEES    PIC 9(7)  COMP VALUE ZERO.
001010     05 WK-INDICE-J               PIC 9(2) COMP VALUE ZERO.
001020     05 WK-INDICE-K               PIC 9(2) COMP VALUE ZERO.
001030     05 WK-NB-TERMES              PIC 9(2) COMP VALUE ZERO.
001040     05 FILLER                    PIC X(08).
001050*
001060 01  WK-ACCUMULATEUR-MOYENNE.
001070     05 WK-SOMME-MOYENNE       PIC S9(11)V9(4)  VALUE ZERO.
001080     05 WK-MOYENNE-RESULTAT    PIC S9(11)V9(4)  VALUE ZERO.
001090     05 FILLER                   PIC X(08).
001100*
001103*    ETATS FICHIERS EN 77 - IDIOME REPRIS DES PROGRAMMES
001106*    D'ARCHIVAGE REGIONS (CF. WK-ETAT-OBS/-FEN/-CTL)
001109 77  WK-ETAT-OBS                  PIC X(02) VALUE "00".
001112     88  WK-OBS-OK                          VALUE "00".
001115     88  WK-OBS-FIN                         VALUE "10".
001118 77  WK-ETAT-FEN                  PIC X(02) VALUE "00".
001121 77  WK-ETAT-CTL                  PIC X(02) VALUE "00".
001124*
001190 01  WK-CLE-RUPTURE-GROUPE.
001200     05 WK-CLE-RUPTURE           PIC X(10) VALUE SPACES.
001210     05 WK-CLE-RUPTURE-X REDEFINES WK-CLE-RUPTURE.
001220         10 WK-CLE-FAMILLE       PIC X(04).
001230         10 WK-CLE-SEQUENCE      PIC X(06).
001240     05 WK-PREMIER-ARTICLE       PIC X(01) VALUE "O".
001250         88  WK-PREMIER-ARTICLE-OUI          VALUE "O".
001260         88  WK-PREMIER-ARTICLE-NON          VALUE "N".
001270     05 FILLER                   PIC X(08).
001280*
001290 01  WK-DATE-COURANTE-GROUPE.
001300     05 WK-DATE-COURANTE         PIC 9(8) VALUE ZERO.
001310     05 WK-DATE-COURANTE-X REDEFINES WK-DATE-COURANTE.
001320         10 WK-DC-AAAA           PIC 9(4).
001330         10 WK-DC-MM             PIC 9(2).
001340         10 WK-DC-JJ             PIC 9(2).
001350     05 FILLER                   PIC X(08).
001360*
001370 01  WK-DERNIER-POINT-GROUPE.
001380     05 WK-DATE-DERNIER-POINT    PIC 9(8) VALUE ZERO.
001390     05 WK-DATE-DERNIER-POINT-X REDEFINES WK-DATE-DERNIER-POINT.
001400         10 WK-DP-AAAA           PIC 9(4).
001410         10 WK-DP-MM             PIC 9(2).
001420         10 WK-DP-JJ             PIC 9(2).
001430     05 FILLER                   PIC X(08).
001440*
001450 01  WK-FIN-FICHIER-GROUPE.
001460     05 WK-FIN-OBSERVATIONS      PIC X(01) VALUE SPACE.
001470         88  FIN-OBS                        VALUE "O".
001480     05 FILLER                   PIC X(08).
001490*
001500 01  WK-EDITION-TRACE.
001510     05 WK-DATE-EDITEE           PIC 9999B99B99.
001520     05 FILLER                   PIC X(08).
001530******************************************************************
001540 PROCEDURE DIVISION.
001550*
001560 1000-DEBUT-TRAITEMENT.
001570     PERFORM 1100-OUVRIR-FICHIERS
001580         THRU 1100-OUVRIR-FICHIERS-EXIT.
001590     PERFORM 2000-TRAITER-UNE-OBSERVATION
001600         THRU 2000-TRAITER-UNE-OBSERVATION-EXIT
001610         UNTIL FIN-OBS.
001620     PERFORM 6000-ECRIRE-CONTROLE
001630         THRU 6000-ECRIRE-CONTROLE-EXIT.
001640     PERFORM 1200-FERMER-FICHIERS
001650         THRU 1200-FERMER-FICHIERS-EXIT.
001660     GO TO 9999-FIN-PROGRAMME.
001670*
001680 1100-OUVRIR-FICHIERS.
001690     OPEN INPUT F-OBSERVATIONS.
001700     IF NOT WK-OBS-OK
001710         DISPLAY "FENETRES - OUVERTURE OBSMET IMPOSSIBLE - ETAT "
001720                 WK-ETAT-OBS
001730         GO TO 9999-FIN-PROGRAMME
001740     END-IF.
001750     OPEN OUTPUT F-FENETRES.
001760     OPEN OUTPUT F-CONTROLE.
001770     INITIALIZE WK-CLE-RUPTURE-GROUPE.
001780     SET WK-PREMIER-ARTICLE-OUI TO TRUE.
001790     PERFORM 2900-LIRE-OBSERVATION-SUIVANTE
001800         THRU 2900-LIRE-OBSERVATION-SUIVANTE-EXIT.
001810 1100-OUVRIR-FICHIERS-EXIT.
001820     EXIT.
001830*
001840 1200-FERMER-FICHIERS.
001850     CLOSE F-OBSERVATIONS F-FENETRES F-CONTROLE.
001860 1200-FERMER-FICHIERS-EXIT.
001870     EXIT.
001880*
001890 2000-TRAITER-UNE-OBSERVATION.
001900     IF WK-PREMIER-ARTICLE-OUI
001910         MOVE M-OBS-METRIQUE TO WK-CLE-RUPTURE
001920         INITIALIZE WF-FENETRE-ENREG
001930         MOVE M-OBS-METRIQUE TO WF-METRIQUE
001940         SET WK-PREMIER-ARTICLE-NON TO TRUE
001950     END-IF.
001960     IF M-OBS-METRIQUE NOT EQUAL WK-CLE-RUPTURE
001970         PERFORM 2300-CALCULER-POINTS
001980             THRU 2300-CALCULER-POINTS-EXIT
001990         PERFORM 2400-ECRIRE-FENETRE
002000             THRU 2400-ECRIRE-FENETRE-EXIT
002010         MOVE M-OBS-METRIQUE TO WK-CLE-RUPTURE
002020         INITIALIZE WF-FENETRE-ENREG
002030         MOVE M-OBS-METRIQUE TO WF-METRIQUE
002040     END-IF.
002050     PERFORM 2150-VERIFIER-DATE
002060         THRU 2150-VERIFIER-DATE-EXIT.
002070     PERFORM 2200-EMPILER-POINT
002080         THRU 2200-EMPILER-POINT-EXIT.
002090     PERFORM 2900-LIRE-OBSERVATION-SUIVANTE
002100         THRU 2900-LIRE-OBSERVATION-SUIVANTE-EXIT.
002110     IF FIN-OBS
002120         PERFORM 2300-CALCULER-POINTS
002130             THRU 2300-CALCULER-POINTS-EXIT
002140         PERFORM 2400-ECRIRE-FENETRE
002150             THRU 2400-ECRIRE-FENETRE-EXIT
002160     END-IF.
002170 2000-TRAITER-UNE-OBSERVATION-EXIT.
002180     EXIT.
002190*
002200 2150-VERIFIER-DATE.
002210*    CONTROLE DE PLAGE SUR LE MOIS ET LE JOUR (DSI-1990-233).
002220     MOVE M-OBS-DATE TO WK-DATE-COURANTE.
002230     IF WK-DC-MM GREATER THAN 12 OR WK-DC-JJ GREATER THAN 31
002240         DISPLAY "FENETRES - DATE SUSPECTE POUR " M-OBS-METRIQUE
002250                 " : " M-OBS-DATE
002260     END-IF.
002262*    CONTROLE DE VRAISEMBLANCE SUR LA VALEUR LUE - LE FICHIER
002264*    OBSMET EST DU TEXTE, RIEN NE GARANTIT QUE LES CHIFFRES DE
002266*    M-OBS-VALEUR EN SOIENT VRAIMENT (DSI-2004-118).
002268     IF M-OBS-VALEUR-CHIFFRES IS NOT CLASSE-NUMERIQUE
002269         DISPLAY "FENETRES - VALEUR NON NUMERIQUE POUR "
002270                 M-OBS-METRIQUE " : " M-OBS-VALEUR
002271     END-IF.
002272 2150-VERIFIER-DATE-EXIT.
002280     EXIT.
002290*
002300 2200-EMPILER-POINT.
002310*    SI LA FENETRE EST DEJA PLEINE (7 POINTS), ON LA DECALE D'UN
002320*    CRAN POUR NE CONSERVER QUE LES PLUS RECENTS (DSI-1993-XXX).
002330     IF WF-NB-POINTS EQUAL 7
002340         PERFORM 2210-DECALER-UN-CRAN
002350             THRU 2210-DECALER-UN-CRAN-EXIT
002360             VARYING WK-INDICE-J FROM 1 BY 1
002370             UNTIL WK-INDICE-J > 6
002380     ELSE
002390         ADD 1 TO WF-NB-POINTS
002400     END-IF.
002410     MOVE M-OBS-DATE   TO WF-PT-DATE(WF-NB-POINTS).
002420     MOVE M-OBS-VALEUR TO WF-PT-VALEUR(WF-NB-POINTS).
002430     MOVE M-OBS-DATE   TO WF-DATE-DERNIER-POINT.
002440     ADD 1 TO WK-RECORDS-LUS.
002450 2200-EMPILER-POINT-EXIT.
002460     EXIT.
002470*
002480 2210-DECALER-UN-CRAN.
002490     MOVE WF-POINT(WK-INDICE-J + 1)
002500         TO WF-POINT(WK-INDICE-J).
002510 2210-DECALER-UN-CRAN-EXIT.
002520     EXIT.
002530*
002540 2300-CALCULER-POINTS.
002550*    POUR CHAQUE POINT DE LA FENETRE, CALCULE L'ECART ET LE RATIO
002560*    AVEC LA VEILLE PUIS LES MOYENNES COURTE (3J) ET LONGUE (7J).
002570     IF WF-NB-POINTS EQUAL ZERO
002580         GO TO 2300-CALCULER-POINTS-EXIT
002590     END-IF.
002600     ADD 1 TO WK-METRIQUES-TRAITEES.
002610     PERFORM 2310-CALCULER-UN-POINT
002620         THRU 2310-CALCULER-UN-POINT-EXIT
002630         VARYING WK-INDICE-J FROM 1 BY 1
002640         UNTIL WK-INDICE-J > WF-NB-POINTS.
002650 2300-CALCULER-POINTS-EXIT.
002660     EXIT.
002670*
002680 2310-CALCULER-UN-POINT.
002690     IF WK-INDICE-J EQUAL 1
002700         MOVE ZERO TO WF-PT-ECART-VEILLE(WK-INDICE-J)
002710         MOVE ZERO TO WF-PT-RATIO-VEILLE(WK-INDICE-J)
002720     ELSE
002730         COMPUTE WF-PT-ECART-VEILLE(WK-INDICE-J) ROUNDED =
002740             WF-PT-VALEUR(WK-INDICE-J)
002750             - WF-PT-VALEUR(WK-INDICE-J - 1)
002760         IF WF-PT-VALEUR(WK-INDICE-J - 1) NOT EQUAL ZERO
002770             COMPUTE WF-PT-RATIO-VEILLE(WK-INDICE-J) ROUNDED =
002780                 WF-PT-VALEUR(WK-INDICE-J)
002790                 / WF-PT-VALEUR(WK-INDICE-J - 1)
002800         ELSE
002810             MOVE ZERO TO WF-PT-RATIO-VEILLE(WK-INDICE-J)
002820         END-IF
002830     END-IF.
002840     MOVE ZERO TO WK-SOMME-MOYENNE.
002850     MOVE ZERO TO WK-NB-TERMES.
002860     MOVE WK-INDICE-J TO WK-INDICE-K.
002870     PERFORM 2320-CUMULER-COURTE
002880         THRU 2320-CUMULER-COURTE-EXIT
002890         UNTIL WK-INDICE-K < 1 OR WK-NB-TERMES = 3.
002900     COMPUTE WF-PT-MOY-COURTE(WK-INDICE-J) ROUNDED =
002910         WK-SOMME-MOYENNE / WK-NB-TERMES.
002920     MOVE ZERO TO WK-SOMME-MOYENNE.
002930     MOVE ZERO TO WK-NB-TERMES.
002940     MOVE WK-INDICE-J TO WK-INDICE-K.
002950     PERFORM 2330-CUMULER-LONGUE
002960         THRU 2330-CUMULER-LONGUE-EXIT
002970         UNTIL WK-INDICE-K < 1 OR WK-NB-TERMES = 7.
002980     COMPUTE WF-PT-MOY-LONGUE(WK-INDICE-J) ROUNDED =
002990         WK-SOMME-MOYENNE / WK-NB-TERMES.
003000 2310-CALCULER-UN-POINT-EXIT.
003010     EXIT.
003020*
003030 2320-CUMULER-COURTE.
003040     ADD WF-PT-VALEUR(WK-INDICE-K) TO WK-SOMME-MOYENNE.
003050     ADD 1 TO WK-NB-TERMES.
003060     SUBTRACT 1 FROM WK-INDICE-K.
003070 2320-CUMULER-COURTE-EXIT.
003080     EXIT.
003090*
003100 2330-CUMULER-LONGUE.
003110     ADD WF-PT-VALEUR(WK-INDICE-K) TO WK-SOMME-MOYENNE.
003120     ADD 1 TO WK-NB-TERMES.
003130     SUBTRACT 1 FROM WK-INDICE-K.
003140 2330-CUMULER-LONGUE-EXIT.
003150     EXIT.
003160*
003170 2400-ECRIRE-FENETRE.
003180     IF SW-TRACE-ACTIVE
003190         MOVE WF-DATE-DERNIER-POINT TO WK-DATE-DERNIER-POINT
003200         DISPLAY "FENETRES - FAMILLE " WK-CLE-FAMILLE
003210                 " SEQUENCE " WK-CLE-SEQUENCE
003220                 " DERNIER POINT " WK-DP-AAAA "/" WK-DP-MM
003230                 "/" WK-DP-JJ
003240     END-IF.
003250     WRITE WF-FENETRE-ENREG.
003260 2400-ECRIRE-FENETRE-EXIT.
003270     EXIT.
003280*
003290 2900-LIRE-OBSERVATION-SUIVANTE.
003300     READ F-OBSERVATIONS
003310         AT END
003320             SET FIN-OBS TO TRUE
003330     END-READ.
003340 2900-LIRE-OBSERVATION-SUIVANTE-EXIT.
003350     EXIT.
003360*
003370 6000-ECRIRE-CONTROLE.
003380     MOVE WK-RECORDS-LUS        TO WC-RECORDS-LUS.
003390     MOVE WK-METRIQUES-TRAITEES TO WC-METRIQUES-TRAITEES.
003400     WRITE WC-CONTROLE-ENREG.
003410 6000-ECRIRE-CONTROLE-EXIT.
003420     EXIT.
003430*
003440 9999-FIN-PROGRAMME.
003450     STOP RUN.
