000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    RAPPORT.
000030 AUTHOR.        R. DUCROS.
000040 INSTALLATION.  DSI - CENTRE DE SUPERVISION RESEAU.
000050 DATE-WRITTEN.  20.02.1986.
000060 DATE-COMPILED.
000070 SECURITY.      USAGE INTERNE - SERVICE EXPLOITATION.
000080******************************************************************
000090*  RAPPORT  -  EDITION DES ALERTES ET DES TOTAUX DE CONTROLE
000100*  Phase 3 (derniere phase) du traitement de nuit de detection
000110*  d'anomalies.  Relit les articles d'alerte produits par HAUSSE
000120*  (ALHAUS) et par BAISSE (ALBAIS) ainsi que l'article de
000130*  controle produit par FENETRES (CONTRL), edite le listing
000140*  des alertes (LISTAL) et le rapport de totaux de fin de
000150*  traitement (TOTAUX).
000160******************************************************************
000170*  JOURNAL DES MODIFICATIONS
000180*----------------------------------------------------------------
000190*  20.02.1986  RDU  ECRITURE INITIALE - DEMANDE SX-1986-021.
000200*  17.01.1996  SLA  AJOUT DE LA LECTURE DE L'ARTICLE DE
000210*              CONTROLE CONTRL (DSI-1996-011).
000220*  09.12.1998  SLA  PASSAGE DE LA DATE SUR 4 POSITIONS D'ANNEE
000230*              (CHANTIER AN 2000 - DSI-1998-404).
000240*  11.05.2000  MFA  AJOUT DU DECOMPTE DES ALERTES PAR SEVERITE
000250*              EN PLUS DU DECOMPTE PAR TYPE (DSI-2000-091).
000253*  05.02.2006  NBT  CONTROLE DE VRAISEMBLANCE NUMERIQUE SUR
000255*              L'ARTICLE CONTRL, TRACE UPSI-0 ACTIVEE ET PASSAGE
000257*              DES ETATS FICHIERS EN ZONE 77 (DSI-2006-017).
000260******************************************************************
000270 ENVIRONMENT DIVISION.
000280 CONFIGURATION SECTION.
000290 SOURCE-COMPUTER.  IBM-4381.
000300 OBJECT-COMPUTER.  IBM-4381.
000310 SPECIAL-NAMES.
000320     C01 IS TOP-OF-FORM
000330     CLASS CLASSE-NUMERIQUE   IS "0" THRU "9"
000340     UPSI-0 IS SW-TRACE-ACTIVE.
000350 INPUT-OUTPUT SECTION.
000360 FILE-CONTROL.
000370*    Alertes de la branche hausse produites par HAUSSE
000380     SELECT F-ALERTES-HAUSSE ASSIGN TO ALHAUS
000390         ORGANIZATION IS LINE SEQUENTIAL
000400         FILE STATUS IS WK-ETAT-ALH.
000410*    Alertes de la branche baisse produites par BAISSE
000420     SELECT F-ALERTES-BAISSE ASSIGN TO ALBAIS
000430         ORGANIZATION IS LINE SEQUENTIAL
000440         FILE STATUS IS WK-ETAT-ALB.
000450*    Article de controle produit par FENETRES
000460     SELECT F-CONTROLE ASSIGN TO CONTRL
000470         ORGANIZATION IS LINE SEQUENTIAL
000480         FILE STATUS IS WK-ETAT-CTL.
000490*    Listing des alertes edite par cette phase
000500     SELECT F-LISTING ASSIGN TO LISTAL
000510         ORGANIZATION IS LINE SEQUENTIAL
000520         FILE STATUS IS WK-ETAT-LST.
000530*    Rapport des totaux de controle de fin de traitement
000540     SELECT F-TOTAUX ASSIGN TO TOTAUX
000550         ORGANIZATION IS LINE SEQUENTIAL
000560         FILE STATUS IS WK-ETAT-TOT.
000570******************************************************************
000580 DATA DIVISION.
000590 FILE SECTION.
000600 FD  F-ALERTES-HAUSSE
000610     LABEL RECORDS ARE STANDARD.
000620 01  RH-ALERTE-ENREG.
000630     05 RH-METRIC-ID             PIC X(10).
000640     05 RH-DATE                  PIC 9(8).
000650     05 RH-ALERT-TYPE            PIC X(20).
000660     05 RH-TOTAL-SCORE           PIC S9(3)V9(4)
000670                                  SIGN LEADING SEPARATE.
000680     05 RH-SEVERITY              PIC X(08).
000690     05 RH-IS-ALERT              PIC X(01).
000700     05 RH-DESCRIPTION           PIC X(120).
000710     05 FILLER                   PIC X(20).
000720*
000730 FD  F-ALERTES-BAISSE
000740     LABEL RECORDS ARE STANDARD.
000750 01  RB-ALERTE-ENREG.
000760     05 RB-METRIC-ID             PIC X(10).
000770     05 RB-DATE                  PIC 9(8).
000780     05 RB-ALERT-TYPE            PIC X(20).
000790     05 RB-TOTAL-SCORE           PIC S9(3)V9(4)
000800                                  SIGN LEADING SEPARATE.
000810     05 RB-SEVERITY              PIC X(08).
000820     05 RB-IS-ALERT              PIC X(01).
000830     05 RB-DESCRIPTION           PIC X(120).
000840     05 FILLER                   PIC X(20).
000850*
000860 FD  F-CONTROLE
000870     LABEL RECORDS ARE STANDARD.
000880 01  WC-CONTROLE-ENREG.
000890     05 WC-LIB-RECORDS           PIC X(20).
000900     05 WC-RECORDS-LUS           PIC 9(7).
000910     05 WC-LIB-METRIQUES         PIC X(20).
000920     05 WC-METRIQUES-TRAITEES    PIC 9(7).
000930     05 FILLER                   PIC X(20).
000940*
000950 FD  F-LISTING
000960     LABEL RECORDS ARE STANDARD.
000970 01  FS-LISTING-ENREG            PIC X(104).
000980*
000990 FD  F-TOTAUX
001000     LABEL RECORDS ARE STANDARD.
001010 01  FS-TOTAUX-ENREG             PIC X(60).
001020******************************************************************
001030 WORKING-STORAGE SECTION.
001040*
001050*    ZONE DE TRAVAIL COMMUNE A L'ECRITURE D'UNE LIGNE D'ALERTE
001060 01  WK-LIGNE-GROUPE.
001070     05 WK-L-METRIC-ID           PIC X(10).
001080     05 WK-L-DATE                PIC 9(8) VALUE ZERO.
001090     05 WK-L-DATE-X REDEFINES WK-L-DATE.
001100         10 WK-L-DATE-AAAA       PIC 9(4).
001110         10 WK-L-DATE-MM         PIC 9(2).
001120         10 WK-L-DATE-JJ         PIC 9(2).
001130     05 WK-L-TYPE                PIC X(20).
001140     05 WK-L-SCORE               PIC S9(3)V9(4).
001150     05 WK-L-SEVERITE            PIC X(08).
001160     05 WK-L-DESCRIPTION         PIC X(120).
001170     05 FILLER                   PIC X(08).
001180*
001190*    ARTICLES D'EDITION DU LISTING DES ALERTES
001200 01  WK-EDITION-LISTING.
001210     05 ARTICLE-TITRE            PIC X(60) VALUE
001220        "LISTE DES ALERTES DE LA NUIT - HAUSSE ET BAISSE".
001230     05 ARTICLE-LIGNE.
001240         10 FILLER PIC X VALUE "+".
001250         10 FILLER PIC X(10) VALUE ALL "-".
001260         10 FILLER PIC X VALUE "+".
001270         10 FILLER PIC X(10) VALUE ALL "-".
001280         10 FILLER PIC X VALUE "+".
001290         10 FILLER PIC X(20) VALUE ALL "-".
001300         10 FILLER PIC X VALUE "+".
001310         10 FILLER PIC X(08) VALUE ALL "-".
001320         10 FILLER PIC X VALUE "+".
001330         10 FILLER PIC X(08) VALUE ALL "-".
001340         10 FILLER PIC X VALUE "+".
001350         10 FILLER PIC X(40) VALUE ALL "-".
001360         10 FILLER PIC X VALUE "+".
001370     05 ARTICLE-ENTETE.
001380         10 FILLER PIC X VALUE "|".
001390         10 FILLER PIC X(10) VALUE "METRIQUE  ".
001400         10 FILLER PIC X VALUE "|".
001410         10 FILLER PIC X(10) VALUE "DATE      ".
001420         10 FILLER PIC X VALUE "|".
001430         10 FILLER PIC X(20) VALUE "TYPE ALERTE         ".
001440         10 FILLER PIC X VALUE "|".
001450         10 FILLER PIC X(08) VALUE "SCORE   ".
001460         10 FILLER PIC X VALUE "|".
001470         10 FILLER PIC X(08) VALUE "SEVERITE".
001480         10 FILLER PIC X VALUE "|".
001490         10 FILLER PIC X(40) VALUE "DESCRIPTION".
001500         10 FILLER PIC X VALUE "|".
001510     05 ARTICLE-INDIV.
001520         10 FILLER PIC X VALUE "|".
001530         10 L-METRIC-ID          PIC X(10).
001540         10 FILLER PIC X VALUE "|".
001550         10 L-DATE-GROUPE.
001560             15 L-DATE-AAAA      PIC 9(4).
001570             15 FILLER PIC X VALUE "/".
001580             15 L-DATE-MM        PIC 9(2).
001590             15 FILLER PIC X VALUE "/".
001600             15 L-DATE-JJ        PIC 9(2).
001610         10 FILLER PIC X VALUE "|".
001620         10 L-TYPE               PIC X(20).
001630         10 FILLER PIC X VALUE "|".
001640         10 L-SCORE              PIC -9(2).9(4).
001650         10 FILLER PIC X VALUE "|".
001660         10 L-SEVERITE           PIC X(08).
001670         10 FILLER PIC X VALUE "|".
001680         10 L-DESCRIPTION        PIC X(40).
001690         10 FILLER PIC X VALUE "|".
001700*
001710*    ARTICLES D'EDITION DU RAPPORT DE TOTAUX
001720 01  WK-EDITION-TOTAUX.
001730     05 T-LIGNE-RECORDS.
001740         10 FILLER PIC X(30) VALUE
001750            "ARTICLES LUS               : ".
001760         10 T-RECORDS-LUS        PIC Z(6)9.
001770     05 T-LIGNE-METRIQUES.
001780         10 FILLER PIC X(30) VALUE
001790            "METRIQUES TRAITEES         : ".
001800         10 T-METRIQUES-TRAITEES PIC Z(6)9.
001810     05 T-LIGNE-TYPE.
001820         10 T-LIB-TYPE           PIC X(28).
001830         10 FILLER PIC X VALUE ":".
001840         10 FILLER PIC X VALUE SPACE.
001850         10 T-CPT-TYPE           PIC Z(4)9.
001860     05 T-LIGNE-SEVERITE.
001870         10 T-LIB-SEVERITE       PIC X(28).
001880         10 FILLER PIC X VALUE ":".
001890         10 FILLER PIC X VALUE SPACE.
001900         10 T-CPT-SEVERITE       PIC Z(4)9.
001910     05 FILLER                   PIC X(08).
001920*
001930*    LIBELLES DES TYPES D'ALERTE (VUE TABLE POUR L'EDITION)
001940 01  WK-LIBELLES-TYPE-GROUPE.
001950     05 WK-LIBELLES-TYPE-DETAIL.
001960         10 FILLER PIC X(28) VALUE "PICS UNIQUES (SPIKE)".
001970         10 FILLER PIC X(28) VALUE "HAUSSES REGULIERES (RISE)".
001980         10 FILLER PIC X(28) VALUE "VOLATILITE (VOLATILITY)".
001990         10 FILLER PIC X(28) VALUE "CHUTES BRUTALES (DROP)".
002000         10 FILLER PIC X(28) VALUE
002010            "BAISSES REGULIERES (DECLINE)".
002020         10 FILLER PIC X(28) VALUE "SANS PROBLEME (NO-ISSUE)".
002030     05 WK-LIBELLES-TYPE-TABLE REDEFINES
002040                            WK-LIBELLES-TYPE-DETAIL.
002050         10 WK-LIBELLE-TYPE OCCURS 6 TIMES PIC X(28).
002060     05 FILLER                   PIC X(08).
002070*
002080*    COMPTEURS DE TOTAUX PAR TYPE D'ALERTE
002090 01  WK-TOTAUX-TYPE-GROUPE.
002100     05 WK-TOTAUX-TYPE-DETAIL.
002110         10 WK-T-SPIKE           PIC 9(5) COMP VALUE ZERO.
002120         10 WK-T-RISE            PIC 9(5) COMP VALUE ZERO.
002130         10 WK-T-VOLAT           PIC 9(5) COMP VALUE ZERO.
002140         10 WK-T-DROP            PIC 9(5) COMP VALUE ZERO.
002150         10 WK-T-DECLINE         PIC 9(5) COMP VALUE ZERO.
002160         10 WK-T-NOISSUE         PIC 9(5) COMP VALUE ZERO.
002170     05 WK-TOTAUX-TYPE-TABLE REDEFINES
002180                            WK-TOTAUX-TYPE-DETAIL.
002190         10 WK-T-TYPE-CPT OCCURS 6 TIMES PIC 9(5) COMP.
002200     05 FILLER                   PIC X(08).
002210*
002220*    LIBELLES DES SEVERITES (VUE TABLE POUR L'EDITION)
002230 01  WK-LIBELLES-SEVER-GROUPE.
002240     05 WK-LIBELLES-SEVER-DETAIL.
002250         10 FILLER PIC X(28) VALUE "NORMALES (NORMAL)".
002260         10 FILLER PIC X(28) VALUE "AVERTISSEMENT (WARNING)".
002270         10 FILLER PIC X(28) VALUE "CRITIQUES (CRITICAL)".
002280     05 WK-LIBELLES-SEVER-TABLE REDEFINES
002290                            WK-LIBELLES-SEVER-DETAIL.
002300         10 WK-LIBELLE-SEVERITE OCCURS 3 TIMES PIC X(28).
002310     05 FILLER                   PIC X(08).
002320*
002330*    COMPTEURS DE TOTAUX PAR SEVERITE
002340 01  WK-TOTAUX-SEVER-GROUPE.
002350     05 WK-TOTAUX-SEVER-DETAIL.
002360         10 WK-T-NORMAL          PIC 9(5) COMP VALUE ZERO.
002370         10 WK-T-WARNING         PIC 9(5) COMP VALUE ZERO.
002380         10 WK-T-CRITICAL        PIC 9(5) COMP VALUE ZERO.
002390     05 WK-TOTAUX-SEVER-TABLE REDEFINES
002400                            WK-TOTAUX-SEVER-DETAIL.
002410         10 WK-T-SEVER-CPT OCCURS 3 TIMES PIC 9(5) COMP.
002420     05 FILLER                   PIC X(08).
002430*
002440*    INDICES DIVERS
002450 01  WK-INDICES-GROUPE.
002460     05 WK-INDICE-I               PIC 9(2) COMP VALUE ZERO.
002470     05 FILLER                    PIC X(08).
002480*
002490*    ETATS FICHIERS EN 77 - IDIOME REPRIS DES PROGRAMMES
002493*    D'ARCHIVAGE REGIONS (CF. WK-ETAT-ALH/-ALB/-CTL/-LST/-TOT)
002496 77  WK-ETAT-ALH                  PIC X(02) VALUE "00".
002499     88  WK-ALH-OK                          VALUE "00".
002502 77  WK-ETAT-ALB                  PIC X(02) VALUE "00".
002505     88  WK-ALB-OK                          VALUE "00".
002508 77  WK-ETAT-CTL                  PIC X(02) VALUE "00".
002511 77  WK-ETAT-LST                  PIC X(02) VALUE "00".
002514 77  WK-ETAT-TOT                  PIC X(02) VALUE "00".
002590*
002600 01  WK-FIN-FICHIER-GROUPE.
002610     05 WK-FIN-HAUSSE             PIC X(01) VALUE SPACE.
002620         88  FIN-HAUSSE                      VALUE "O".
002630     05 WK-FIN-BAISSE             PIC X(01) VALUE SPACE.
002640         88  FIN-BAISSE                      VALUE "O".
002650     05 FILLER                    PIC X(08).
002660******************************************************************
002670 PROCEDURE DIVISION.
002680******************************************************************
002690*    PARAGRAPHE PRINCIPAL - PILOTE LES DEUX PASSES DE LECTURE
002700*    (ALERTES HAUSSE PUIS ALERTES BAISSE) ET L'EDITION DES TOTAUX
002710******************************************************************
002720 1000-DEBUT-TRAITEMENT.
002730     PERFORM 1100-OUVRIR-FICHIERS
002740         THRU 1100-OUVRIR-FICHIERS-EXIT.
002750     PERFORM 1300-EDITER-ENTETE-LISTING
002760         THRU 1300-EDITER-ENTETE-LISTING-EXIT.
002770     PERFORM 2000-TRAITER-ALERTES-HAUSSE
002780         THRU 2000-TRAITER-ALERTES-HAUSSE-EXIT
002790         UNTIL FIN-HAUSSE.
002800     PERFORM 3000-TRAITER-ALERTES-BAISSE
002810         THRU 3000-TRAITER-ALERTES-BAISSE-EXIT
002820         UNTIL FIN-BAISSE.
002830     PERFORM 4000-EDITER-TOTAUX
002840         THRU 4000-EDITER-TOTAUX-EXIT.
002850     PERFORM 1200-FERMER-FICHIERS
002860         THRU 1200-FERMER-FICHIERS-EXIT.
002870     GO TO 9999-FIN-PROGRAMME.
002880*
002890 1100-OUVRIR-FICHIERS.
002900     OPEN INPUT  F-ALERTES-HAUSSE
002910          INPUT  F-ALERTES-BAISSE
002920          INPUT  F-CONTROLE
002930          OUTPUT F-LISTING
002940          OUTPUT F-TOTAUX.
002950*    L'ARTICLE DE CONTROLE NE COMPORTE QU'UN SEUL ENREGISTREMENT
002960     READ F-CONTROLE
002970         AT END
002980             MOVE ZERO TO WC-RECORDS-LUS
002990             MOVE ZERO TO WC-METRIQUES-TRAITEES
003000     END-READ.
003002*    L'ARTICLE CONTRL EST DU TEXTE ISSU DE FENETRES - ON VERIFIE
003004*    QUE LES COMPTEURS REPRIS SONT BIEN NUMERIQUES AVANT DE LES
003006*    RECOPIER SUR LE RAPPORT DE TOTAUX (DSI-2000-093).
003008     IF WC-RECORDS-LUS IS NOT CLASSE-NUMERIQUE
003009         OR WC-METRIQUES-TRAITEES IS NOT CLASSE-NUMERIQUE
003010             DISPLAY "RAPPORT - ARTICLE CONTRL SUSPECT"
003011             MOVE ZERO TO WC-RECORDS-LUS
003012             MOVE ZERO TO WC-METRIQUES-TRAITEES
003013     END-IF.
003014     CLOSE F-CONTROLE.
003015     IF SW-TRACE-ACTIVE
003016         DISPLAY "RAPPORT - CONTRL LUS=" WC-RECORDS-LUS
003017                 " TRAITEES=" WC-METRIQUES-TRAITEES
003018     END-IF.
003020     READ F-ALERTES-HAUSSE INTO RH-ALERTE-ENREG
003030         AT END MOVE "O" TO WK-FIN-HAUSSE
003040     END-READ.
003050     READ F-ALERTES-BAISSE INTO RB-ALERTE-ENREG
003060         AT END MOVE "O" TO WK-FIN-BAISSE
003070     END-READ.
003080 1100-OUVRIR-FICHIERS-EXIT.
003090     EXIT.
003100*
003110 1200-FERMER-FICHIERS.
003120     CLOSE F-ALERTES-HAUSSE
003130           F-ALERTES-BAISSE
003140           F-LISTING
003150           F-TOTAUX.
003160 1200-FERMER-FICHIERS-EXIT.
003170     EXIT.
003180*
003190******************************************************************
003200*    EDITION DE L'ENTETE DU LISTING DES ALERTES
003210******************************************************************
003220 1300-EDITER-ENTETE-LISTING.
003230     MOVE SPACES TO FS-LISTING-ENREG.
003240     MOVE ARTICLE-TITRE TO FS-LISTING-ENREG.
003250     WRITE FS-LISTING-ENREG.
003260     MOVE ARTICLE-LIGNE TO FS-LISTING-ENREG.
003270     WRITE FS-LISTING-ENREG.
003280     MOVE ARTICLE-ENTETE TO FS-LISTING-ENREG.
003290     WRITE FS-LISTING-ENREG.
003300     MOVE ARTICLE-LIGNE TO FS-LISTING-ENREG.
003310     WRITE FS-LISTING-ENREG.
003320 1300-EDITER-ENTETE-LISTING-EXIT.
003330     EXIT.
003340*
003350******************************************************************
003360*    PASSE 1 - ALERTES DE LA BRANCHE HAUSSE (FICHIER ALHAUS)
003370******************************************************************
003380 2000-TRAITER-ALERTES-HAUSSE.
003390     MOVE RH-METRIC-ID    TO WK-L-METRIC-ID.
003400     MOVE RH-DATE         TO WK-L-DATE.
003410     MOVE RH-ALERT-TYPE   TO WK-L-TYPE.
003420     MOVE RH-TOTAL-SCORE  TO WK-L-SCORE.
003430     MOVE RH-SEVERITY     TO WK-L-SEVERITE.
003440     MOVE RH-DESCRIPTION  TO WK-L-DESCRIPTION.
003450     PERFORM 2500-ECRIRE-LIGNE-ALERTE
003460         THRU 2500-ECRIRE-LIGNE-ALERTE-EXIT.
003470     PERFORM 2600-CUMULER-TOTAUX
003480         THRU 2600-CUMULER-TOTAUX-EXIT.
003490     READ F-ALERTES-HAUSSE INTO RH-ALERTE-ENREG
003500         AT END MOVE "O" TO WK-FIN-HAUSSE
003510     END-READ.
003520 2000-TRAITER-ALERTES-HAUSSE-EXIT.
003530     EXIT.
003540*
003550******************************************************************
003560*    PASSE 2 - ALERTES DE LA BRANCHE BAISSE (FICHIER ALBAIS)
003570******************************************************************
003580 3000-TRAITER-ALERTES-BAISSE.
003590     MOVE RB-METRIC-ID    TO WK-L-METRIC-ID.
003600     MOVE RB-DATE         TO WK-L-DATE.
003610     MOVE RB-ALERT-TYPE   TO WK-L-TYPE.
003620     MOVE RB-TOTAL-SCORE  TO WK-L-SCORE.
003630     MOVE RB-SEVERITY     TO WK-L-SEVERITE.
003640     MOVE RB-DESCRIPTION  TO WK-L-DESCRIPTION.
003650     PERFORM 2500-ECRIRE-LIGNE-ALERTE
003660         THRU 2500-ECRIRE-LIGNE-ALERTE-EXIT.
003670     PERFORM 2600-CUMULER-TOTAUX
003680         THRU 2600-CUMULER-TOTAUX-EXIT.
003690     READ F-ALERTES-BAISSE INTO RB-ALERTE-ENREG
003700         AT END MOVE "O" TO WK-FIN-BAISSE
003710     END-READ.
003720 3000-TRAITER-ALERTES-BAISSE-EXIT.
003730     EXIT.
003740*
003750******************************************************************
003760*    ECRITURE D'UNE LIGNE DU LISTING A PARTIR DE WK-LIGNE-GROUPE
003770******************************************************************
003780 2500-ECRIRE-LIGNE-ALERTE.
003790     MOVE WK-L-METRIC-ID    TO L-METRIC-ID.
003800     MOVE WK-L-DATE-AAAA    TO L-DATE-AAAA.
003810     MOVE WK-L-DATE-MM      TO L-DATE-MM.
003820     MOVE WK-L-DATE-JJ      TO L-DATE-JJ.
003830     MOVE WK-L-TYPE         TO L-TYPE.
003840     MOVE WK-L-SCORE        TO L-SCORE.
003850     MOVE WK-L-SEVERITE     TO L-SEVERITE.
003860     MOVE WK-L-DESCRIPTION  TO L-DESCRIPTION.
003870     MOVE SPACES TO FS-LISTING-ENREG.
003880     MOVE ARTICLE-INDIV TO FS-LISTING-ENREG.
003890     WRITE FS-LISTING-ENREG.
003900 2500-ECRIRE-LIGNE-ALERTE-EXIT.
003910     EXIT.
003920*
003930******************************************************************
003940*    CUMUL DES TOTAUX PAR TYPE D'ALERTE ET PAR SEVERITE
003950******************************************************************
003960 2600-CUMULER-TOTAUX.
003970     EVALUATE WK-L-TYPE
003980         WHEN "SINGLE-DAY-SPIKE    "
003990             ADD 1 TO WK-T-SPIKE
004000         WHEN "STEADY-RISE         "
004010             ADD 1 TO WK-T-RISE
004020         WHEN "ABNORMAL-VOLATILITY "
004030             ADD 1 TO WK-T-VOLAT
004040         WHEN "SINGLE-DAY-DROP     "
004050             ADD 1 TO WK-T-DROP
004060         WHEN "STEADY-DECLINE      "
004070             ADD 1 TO WK-T-DECLINE
004080         WHEN OTHER
004090             ADD 1 TO WK-T-NOISSUE
004100     END-EVALUATE.
004110     EVALUATE WK-L-SEVERITE
004120         WHEN "NORMAL  "
004130             ADD 1 TO WK-T-NORMAL
004140         WHEN "WARNING "
004150             ADD 1 TO WK-T-WARNING
004160         WHEN "CRITICAL"
004170             ADD 1 TO WK-T-CRITICAL
004180         WHEN OTHER
004190             ADD 1 TO WK-T-NORMAL
004200     END-EVALUATE.
004210 2600-CUMULER-TOTAUX-EXIT.
004220     EXIT.
004230*
004240******************************************************************
004250*    EDITION DU RAPPORT DE TOTAUX DE FIN DE TRAITEMENT (TOTAUX)
004260******************************************************************
004270 4000-EDITER-TOTAUX.
004280     MOVE WC-RECORDS-LUS TO T-RECORDS-LUS.
004290     MOVE SPACES TO FS-TOTAUX-ENREG.
004300     MOVE T-LIGNE-RECORDS TO FS-TOTAUX-ENREG.
004310     WRITE FS-TOTAUX-ENREG.
004320     MOVE WC-METRIQUES-TRAITEES TO T-METRIQUES-TRAITEES.
004330     MOVE SPACES TO FS-TOTAUX-ENREG.
004340     MOVE T-LIGNE-METRIQUES TO FS-TOTAUX-ENREG.
004350     WRITE FS-TOTAUX-ENREG.
004360     MOVE 1 TO WK-INDICE-I.
004370     PERFORM 4100-EDITER-UN-TYPE
004380         THRU 4100-EDITER-UN-TYPE-EXIT
004390         UNTIL WK-INDICE-I > 6.
004400     MOVE 1 TO WK-INDICE-I.
004410     PERFORM 4200-EDITER-UNE-SEVERITE
004420         THRU 4200-EDITER-UNE-SEVERITE-EXIT
004430         UNTIL WK-INDICE-I > 3.
004440 4000-EDITER-TOTAUX-EXIT.
004450     EXIT.
004460*
004470 4100-EDITER-UN-TYPE.
004480     MOVE WK-LIBELLE-TYPE (WK-INDICE-I) TO T-LIB-TYPE.
004490     MOVE WK-T-TYPE-CPT   (WK-INDICE-I) TO T-CPT-TYPE.
004500     MOVE SPACES TO FS-TOTAUX-ENREG.
004510     MOVE T-LIGNE-TYPE TO FS-TOTAUX-ENREG.
004520     WRITE FS-TOTAUX-ENREG.
004530     ADD 1 TO WK-INDICE-I.
004540 4100-EDITER-UN-TYPE-EXIT.
004550     EXIT.
004560*
004570 4200-EDITER-UNE-SEVERITE.
004580     MOVE WK-LIBELLE-SEVERITE (WK-INDICE-I) TO T-LIB-SEVERITE.
004590     MOVE WK-T-SEVER-CPT      (WK-INDICE-I) TO T-CPT-SEVERITE.
004600     MOVE SPACES TO FS-TOTAUX-ENREG.
004610     MOVE T-LIGNE-SEVERITE TO FS-TOTAUX-ENREG.
004620     WRITE FS-TOTAUX-ENREG.
004630     ADD 1 TO WK-INDICE-I.
004640 4200-EDITER-UNE-SEVERITE-EXIT.
004650     EXIT.
004660*
004670 9999-FIN-PROGRAMME.
004680     STOP RUN.
