000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    HAUSSE.
000030 AUTHOR.        S. LARDY.
000040 INSTALLATION.  DSI - CENTRE DE SUPERVISION RESEAU.
000050 DATE-WRITTEN.  11.04.1986.
000060 DATE-COMPILED.
000070 SECURITY.      USAGE INTERNE - SERVICE EXPLOITATION.
000080******************************************************************
000090*  HAUSSE  -  DETECTION DES ANOMALIES DE HAUSSE PAR METRIQUE
000100*  Phase 2 (branche hausse) du traitement de nuit de detection
000110*  d'anomalies.  Lit la fenetre glissante ecrite par FENETRES
000120*  (article FENETR) et le fichier de parametres facultatif
000130*  (article PARAMS), applique par ordre de priorite les regles
000140*  DE PIC, DE HAUSSE REGULIERE puis DE VOLATILITE PERIODIQUE et
000150*  ecrit un article d'alerte ALHAUS par metrique.
000160******************************************************************
000170*  JOURNAL DES MODIFICATIONS
000180*----------------------------------------------------------------
000190*  11.04.1986  SLA  ECRITURE INITIALE - DEMANDE SX-1986-021.
000200*  14.08.1989  SLA  AJOUT DE LA REGLE DE HAUSSE REGULIERE (3
000210*              CONDITIONS) - DSI-1989-118.
000220*  02.05.1992  MFA  AJOUT DE LA FUSION DES PARAMETRES A PARTIR
000230*              DU FICHIER PARAMS (DSI-1992-054).
000240*  19.10.1995  MFA  AJOUT DE LA REGLE DE VOLATILITE PERIODIQUE
000250*              (RECHERCHE DE DECALAGE PAR AUTOCORRELATION).
000260*  09.12.1998  SLA  PASSAGE DE LA DATE SUR 4 POSITIONS D'ANNEE
000270*              (CHANTIER AN 2000 - DSI-1998-402).
000280*  23.06.2001  PLE  RACINE CARREE RECALCULEE PAR NEWTON-RAPHSON
000290*              EN INTERNE - PLUS DE FONCTION BIBLIOTHEQUE
000300*              (DSI-2001-090).
000310*  14.03.2004  PLE  CORRECTION DE L'ECART-TYPE QUAND LA FENETRE
000320*              NE CONTIENT QU'UN SEUL POINT (DSI-2004-017).
000323*  05.02.2006  NBT  CONTROLE DE VRAISEMBLANCE NUMERIQUE SUR LE
000325*              PARAMETRE LU ET PASSAGE DES ETATS FICHIERS EN
000327*              ZONE 77, COMME DANS L'ARCHIVAGE (DSI-2006-015).
000330******************************************************************
000340 ENVIRONMENT DIVISION.
000350 CONFIGURATION SECTION.
000360 SOURCE-COMPUTER.  IBM-4381.
000370 OBJECT-COMPUTER.  IBM-4381.
000380 SPECIAL-NAMES.
000390     C01 IS TOP-OF-FORM
000400     CLASS CLASSE-NUMERIQUE   IS "0" THRU "9"
000410     UPSI-0 IS SW-TRACE-ACTIVE.
000420 INPUT-OUTPUT SECTION.
000430 FILE-CONTROL.
000440*    Fenetres glissantes produites par FENETRES (phase 1)
000450     SELECT F-FENETRES ASSIGN TO FENETR
000460         ORGANIZATION IS SEQUENTIAL
000470         FILE STATUS IS WK-ETAT-FEN.
000480*    Parametres de reglage facultatifs (peut etre vide)
000490     SELECT F-PARAMETRES ASSIGN TO PARAMS
000500         ORGANIZATION IS LINE SEQUENTIAL
000510         FILE STATUS IS WK-ETAT-PAR.
000520*    Article d'alerte de la branche hausse
000530     SELECT F-ALERTES ASSIGN TO ALHAUS
000540         ORGANIZATION IS LINE SEQUENTIAL
000550         FILE STATUS IS WK-ETAT-ALH.
000560******************************************************************
000570 DATA DIVISION.
000580 FILE SECTION.
000590 FD  F-FENETRES
000600     LABEL RECORDS ARE STANDARD.
000610 01  WF-FENETRE-ENREG.
000620     05 WF-METRIQUE              PIC X(10).
000630     05 WF-DATE-DERNIER-POINT    PIC 9(8).
000640     05 WF-NB-POINTS             PIC 9(1).
000650     05 WF-POINT OCCURS 7 TIMES.
000660         10 WF-PT-DATE           PIC 9(8).
000670         10 WF-PT-VALEUR         PIC S9(11)V9(4).
000680         10 WF-PT-ECART-VEILLE   PIC S9(11)V9(4).
000690         10 WF-PT-RATIO-VEILLE   PIC S9(7)V9(4).
000700         10 WF-PT-MOY-COURTE     PIC S9(11)V9(4).
000710         10 WF-PT-MOY-LONGUE     PIC S9(11)V9(4).
000720     05 FILLER                   PIC X(20).
000730*
000740 FD  F-PARAMETRES
000750     LABEL RECORDS ARE STANDARD.
000760 01  C-PARAM-ENREG.
000770     05 C-PARAM-CLE              PIC X(40).
000780     05 C-PARAM-VALEUR           PIC S9(7)V9(4)
000790                                  SIGN LEADING SEPARATE.
000792     05 C-PARAM-VALEUR-X REDEFINES C-PARAM-VALEUR.
000794         10 C-PARAM-VALEUR-SIGNE PIC X(01).
000796         10 C-PARAM-VALEUR-CHIF  PIC X(11).
000800     05 FILLER                   PIC X(20).
000810*
000820 FD  F-ALERTES
000830     LABEL RECORDS ARE STANDARD.
000840 01  R-ALERTE-ENREG.
000850     05 RPT-METRIC-ID            PIC X(10).
000860     05 RPT-DATE                 PIC 9(8).
000870     05 RPT-ALERT-TYPE           PIC X(20).
000880     05 RPT-TOTAL-SCORE          PIC S9(3)V9(4)
000890                                  SIGN LEADING SEPARATE.
000900     05 RPT-SEVERITY             PIC X(08).
000910     05 RPT-IS-ALERT             PIC X(01).
000920     05 RPT-DESCRIPTION          PIC X(120).
000930     05 FILLER                   PIC X(20).
000940******************************************************************
000950 WORKING-STORAGE SECTION.
000960*
000970*    SEUILS ET POIDS DE LA BRANCHE HAUSSE (VALEURS PAR DEFAUT)
000980 01  WK-SEUILS-HAUSSE.
000990     05 WK-S-PENTE-SEUIL       PIC S9(5)V9(4)
001000                               VALUE 0.2500.
001010     05 WK-S-R2-MINI           PIC S9(5)V9(4)
001020                               VALUE 0.6000.
001030     05 WK-S-HAUSSES-MINI      PIC 9(2)       COMP
001040                               VALUE 3.
001050     05 WK-S-CHANGT-TOTAL-PCT  PIC S9(5)V9(4)
001060                               VALUE 100.0000.
001070     05 WK-S-PIC-PCT-SEUIL     PIC S9(5)V9(4)
001080                               VALUE 100.0000.
001090     05 WK-S-PIC-MULT-ECTYPE   PIC S9(5)V9(4)
001100                               VALUE 3.0000.
001110     05 WK-S-PIC-ECART-MINI    PIC S9(5)V9(4)
001120                               VALUE 10.0000.
001130     05 WK-S-AUTOCORREL-SEUIL  PIC S9(5)V9(4)
001140                               VALUE 0.7000.
001150     05 WK-S-PERIODE-MAXI      PIC 9(2)       COMP
001160                               VALUE 7.
001170     05 WK-S-POIDS-PIC         PIC S9(5)V9(4)
001180                               VALUE 10.0000.
001190     05 WK-S-POIDS-HAUSSE      PIC S9(5)V9(4)
001200                               VALUE 5.0000.
001210     05 WK-S-POIDS-PERIODIQUE PIC S9(5)V9(4)
001220                               VALUE 1.0000.
001230     05 WK-S-SEUIL-CRITIQUE    PIC S9(5)V9(4)
001240                               VALUE 7.5000.
001250     05 WK-S-SEUIL-ALERTE      PIC S9(5)V9(4)
001260                               VALUE 5.0000.
001270     05 FILLER                   PIC X(08).
001280*
001290*    CLE METRIQUE ECLATEE (FAMILLE/SEQUENCE) POUR TRACE UPSI-0
001300 01  WK-CLE-METRIQUE-GROUPE.
001310     05 WK-CLE-METRIQUE          PIC X(10) VALUE SPACES.
001320     05 WK-CLE-METRIQUE-X REDEFINES WK-CLE-METRIQUE.
001330         10 WK-CLE-FAMILLE       PIC X(04).
001340         10 WK-CLE-SEQUENCE      PIC X(06).
001350     05 FILLER                   PIC X(08).
001360*
001370*    COPIE LOCALE DE LA FENETRE (VALEURS SEULES) POUR CALCULS
001380 01  WK-TABLE-VALEURS.
001390     05 WK-VALEUR OCCURS 7 TIMES PIC S9(11)V9(4).
001400 01  WK-NB-POINTS-GROUPE.
001410     05 WK-NB-POINTS             PIC 9(1) COMP VALUE ZERO.
001420     05 WK-NB-POINTS-X REDEFINES WK-NB-POINTS.
001430         10 WK-NB-POINTS-UNITE   PIC 9(1).
001440     05 FILLER                   PIC X(08).
001450*
001460*    ACCUMULATEURS STATISTIQUES GENERIQUES (MOYENNE / ECART-TYPE)
001470 01  WK-STAT-GROUPE.
001480     05 WK-STAT-DEBUT            PIC 9(2)       COMP.
001490     05 WK-STAT-FIN              PIC 9(2)       COMP.
001500     05 WK-STAT-N                PIC 9(2)       COMP.
001510     05 WK-STAT-SOMME            PIC S9(13)V9(4).
001520     05 WK-STAT-MOYENNE          PIC S9(11)V9(4).
001530     05 WK-STAT-SOMME-CARRES     PIC S9(15)V9(4).
001540     05 WK-STAT-ECART-TYPE       PIC S9(11)V9(4).
001550     05 FILLER                   PIC X(08).
001560*
001570*    ZONE DE CALCUL DE LA RACINE CARREE (NEWTON-RAPHSON)
001580 01  WK-RACINE-GROUPE.
001590     05 WK-RACINE-ARGUMENT       PIC S9(15)V9(4).
001600     05 WK-RACINE-RESULTAT       PIC S9(11)V9(4).
001610     05 WK-RACINE-PRECEDENTE     PIC S9(11)V9(4).
001620     05 WK-RACINE-ITERATION      PIC 9(2) COMP VALUE ZERO.
001630     05 FILLER                   PIC X(08).
001640*
001650*    ZONE DE REGRESSION LINEAIRE SUR LA FENETRE (X = 0..N-1)
001660 01  WK-REGRESSION-GROUPE.
001670     05 WK-REG-N                 PIC 9(2)        COMP.
001680     05 WK-REG-SOMME-X           PIC S9(7)V9(4).
001690     05 WK-REG-SOMME-Y           PIC S9(13)V9(4).
001700     05 WK-REG-SOMME-XY          PIC S9(15)V9(4).
001710     05 WK-REG-SOMME-X2          PIC S9(9)V9(4).
001720     05 WK-REG-SOMME-Y2          PIC S9(17)V9(4).
001730     05 WK-REG-DENOMINATEUR      PIC S9(11)V9(4).
001740     05 WK-REG-PENTE             PIC S9(11)V9(4).
001750     05 WK-REG-ORDONNEE          PIC S9(11)V9(4).
001760     05 WK-REG-SOMME-TOTALE      PIC S9(17)V9(4).
001770     05 WK-REG-SOMME-RESIDU      PIC S9(17)V9(4).
001780     05 WK-REG-R-CARRE           PIC S9(5)V9(4).
001790     05 FILLER                   PIC X(08).
001800*
001810*    ZONE DE CORRELATION (UTILISEE PAR LA REGLE DE VOLATILITE)
001820 01  WK-CORRELATION-GROUPE.
001830     05 WK-COR-N                 PIC 9(2)        COMP.
001840     05 WK-COR-DECALAGE          PIC 9(2)        COMP.
001850     05 WK-COR-SOMME-DXDY        PIC S9(15)V9(4).
001860     05 WK-COR-SOMME-DX2         PIC S9(15)V9(4).
001870     05 WK-COR-SOMME-DY2         PIC S9(15)V9(4).
001880     05 WK-COR-RESULTAT          PIC S9(5)V9(4).
001890     05 WK-COR-MEILLEUR          PIC S9(5)V9(4).
001900     05 WK-COR-MEILLEUR-DECAL    PIC 9(2)        COMP.
001910     05 WK-COR-MOYENNE-X         PIC S9(11)V9(4).
001920     05 WK-COR-MOYENNE-Y         PIC S9(11)V9(4).
001930     05 FILLER                   PIC X(08).
001940*
001950*    ZONE DE TRAVAIL DE LA REGLE DE PIC (PRIORITE 1)
001960 01  WK-REGLE-PIC-GROUPE.
001970     05 WK-PIC-ECART-ABSOLU      PIC S9(11)V9(4).
001980     05 WK-PIC-POURCENT          PIC S9(9)V9(4).
001990     05 WK-PIC-ECART-MOYENNE     PIC S9(9)V9(4).
002000     05 WK-PIC-DECLENCHE         PIC X(01) VALUE "N".
002010         88  PIC-DECLENCHE-OUI            VALUE "O".
002020     05 FILLER                   PIC X(08).
002030*
002040*    ZONE DE TRAVAIL DE LA REGLE DE HAUSSE REGULIERE (PRIO 2)
002050 01  WK-REGLE-HAUSSE-GROUPE.
002060     05 WK-H-CHANGT-TOTAL-PCT    PIC S9(9)V9(4).
002070     05 WK-H-JOURS-HAUSSE        PIC 9(2)        COMP.
002080     05 WK-H-SERIE-COURANTE      PIC 9(2)        COMP.
002090     05 WK-H-SERIE-MAXI          PIC 9(2)        COMP.
002100     05 WK-H-MOITIE-N            PIC 9(2)        COMP.
002110     05 WK-H-SOMME-VAR-JOUR      PIC S9(9)V9(4).
002120     05 WK-H-NB-VAR-JOUR-POS     PIC 9(2)        COMP.
002130     05 WK-H-MOY-VAR-JOUR        PIC S9(9)V9(4).
002140     05 WK-H-VAR-JOUR            PIC S9(9)V9(4).
002150     05 WK-H-COND1               PIC X(01) VALUE "N".
002160         88  H-COND1-VRAIE                VALUE "O".
002170     05 WK-H-COND2               PIC X(01) VALUE "N".
002180         88  H-COND2-VRAIE                VALUE "O".
002190     05 WK-H-COND3               PIC X(01) VALUE "N".
002200         88  H-COND3-VRAIE                VALUE "O".
002210     05 WK-H-DECLENCHE           PIC X(01) VALUE "N".
002220         88  HAUSSE-DECLENCHE-OUI         VALUE "O".
002230     05 FILLER                   PIC X(08).
002240*
002250*    ZONE DE TRAVAIL DE LA REGLE DE VOLATILITE (PRIORITE 3)
002260 01  WK-REGLE-VOLAT-GROUPE.
002270     05 WK-V-COEF-VARIATION      PIC S9(5)V9(4).
002280     05 WK-V-DECLENCHE           PIC X(01) VALUE "N".
002290         88  VOLAT-DECLENCHE-OUI          VALUE "O".
002300     05 FILLER                   PIC X(08).
002310*
002320*    RESULTAT COMMUN A TOUTE REGLE RETENUE
002330 01  WK-RESULTAT-GROUPE.
002340     05 WK-CONFIANCE              PIC S9(3)V9(4).
002350     05 WK-SCORE-TOTAL            PIC S9(3)V9(4).
002360     05 WK-TYPE-ALERTE            PIC X(20).
002370     05 WK-SEVERITE                PIC X(08).
002380     05 WK-EST-ALERTE              PIC X(01).
002390     05 WK-DESCRIPTION             PIC X(120).
002400     05 FILLER                    PIC X(08).
002410*
002420*    COMPARAISONS ET BORNES (SIMULATION DE MIN/MAX SANS
002430*    FONCTION INTRINSEQUE)
002440 01  WK-COMPARAISON-GROUPE.
002450     05 WK-CMP-A                 PIC S9(11)V9(4).
002460     05 WK-CMP-B                 PIC S9(11)V9(4).
002470     05 WK-CMP-RESULTAT          PIC S9(11)V9(4).
002480     05 FILLER                   PIC X(08).
002490*
002500*    INDICES ET COMPTEURS DIVERS
002510 01  WK-INDICES-GROUPE.
002520     05 WK-INDICE-I               PIC 9(2) COMP VALUE ZERO.
002530     05 WK-INDICE-D               PIC 9(2) COMP VALUE ZERO.
002540     05 WK-LIMITE-DECALAGE        PIC 9(2) COMP VALUE ZERO.
002550     05 FILLER                    PIC X(08).
002560*
002570*    ETATS FICHIERS EN 77 - IDIOME REPRIS DES PROGRAMMES
002573*    D'ARCHIVAGE REGIONS (CF. WK-ETAT-FEN/-PAR/-ALH)
002576 77  WK-ETAT-FEN                  PIC X(02) VALUE "00".
002579     88  WK-FEN-OK                          VALUE "00".
002582 77  WK-ETAT-PAR                  PIC X(02) VALUE "00".
002585     88  WK-PAR-OK                          VALUE "00".
002588 77  WK-ETAT-ALH                  PIC X(02) VALUE "00".
002650*
002660 01  WK-FIN-FICHIER-GROUPE.
002670     05 WK-FIN-FENETRES           PIC X(01) VALUE SPACE.
002680         88  FIN-FEN                        VALUE "O".
002690     05 WK-FIN-PARAMETRES         PIC X(01) VALUE SPACE.
002700         88  FIN-PAR                        VALUE "O".
002710     05 FILLER                    PIC X(08).
002720*
002730*    DATE DE DERNIER POINT ECLATEE (TRACE / EDITION)
002740 01  WK-DERNIER-POINT-GROUPE.
002750     05 WK-DATE-DERNIER-POINT     PIC 9(8) VALUE ZERO.
002760     05 WK-DATE-DERNIER-POINT-X REDEFINES
002770                                  WK-DATE-DERNIER-POINT.
002780         10 WK-DP-AAAA            PIC 9(4).
002790         10 WK-DP-MM              PIC 9(2).
002800         10 WK-DP-JJ              PIC 9(2).
002810     05 FILLER                    PIC X(08).
002820******************************************************************
002830 PROCEDURE DIVISION.
002840*
002850 1000-DEBUT-TRAITEMENT.
002860     PERFORM 1100-OUVRIR-FICHIERS
002870         THRU 1100-OUVRIR-FICHIERS-EXIT.
002880     PERFORM 2000-TRAITER-UNE-FENETRE
002890         THRU 2000-TRAITER-UNE-FENETRE-EXIT
002900         UNTIL FIN-FEN.
002910     PERFORM 1200-FERMER-FICHIERS
002920         THRU 1200-FERMER-FICHIERS-EXIT.
002930     GO TO 9999-FIN-PROGRAMME.
002940*
002950 1100-OUVRIR-FICHIERS.
002960     OPEN INPUT F-FENETRES.
002970     IF NOT WK-FEN-OK
002980         DISPLAY "HAUSSE - OUVERTURE FENETR IMPOSSIBLE - ETAT "
002990                 WK-ETAT-FEN
003000         GO TO 9999-FIN-PROGRAMME
003010     END-IF.
003020     OPEN INPUT F-PARAMETRES.
003030     OPEN OUTPUT F-ALERTES.
003040     PERFORM 3000-CHARGER-PARAMETRES
003050         THRU 3000-CHARGER-PARAMETRES-EXIT.
003060     CLOSE F-PARAMETRES.
003070     PERFORM 2900-LIRE-FENETRE-SUIVANTE
003080         THRU 2900-LIRE-FENETRE-SUIVANTE-EXIT.
003090 1100-OUVRIR-FICHIERS-EXIT.
003100     EXIT.
003110*
003120 1200-FERMER-FICHIERS.
003130     CLOSE F-FENETRES F-ALERTES.
003140 1200-FERMER-FICHIERS-EXIT.
003150     EXIT.
003160*
003170 2000-TRAITER-UNE-FENETRE.
003180     INITIALIZE WK-RESULTAT-GROUPE.
003190     MOVE "N" TO WK-PIC-DECLENCHE.
003200     MOVE "N" TO WK-H-DECLENCHE.
003210     MOVE "N" TO WK-V-DECLENCHE.
003220     MOVE WF-METRIQUE TO WK-CLE-METRIQUE.
003230     PERFORM 4000-PREPARER-VALEURS
003240         THRU 4000-PREPARER-VALEURS-EXIT.
003250     PERFORM 2050-TRACER-FENETRE
003260         THRU 2050-TRACER-FENETRE-EXIT.
003270     IF WK-NB-POINTS < 3
003280         PERFORM 8000-EMETTRE-DONNEES-INSUFFI
003290             THRU 8000-EMETTRE-DONNEES-INSUFFI-EXIT
003300     ELSE
003310         PERFORM 5000-EVALUER-PIC
003320             THRU 5000-EVALUER-PIC-EXIT
003330         IF NOT PIC-DECLENCHE-OUI
003340             PERFORM 5200-EVALUER-HAUSSE-REGULIERE
003350                 THRU 5200-EVALUER-HAUSSE-REGULIERE-EXIT
003360         END-IF
003370         IF NOT PIC-DECLENCHE-OUI
003380             AND NOT HAUSSE-DECLENCHE-OUI
003390             PERFORM 5300-EVALUER-VOLATILITE
003400                 THRU 5300-EVALUER-VOLATILITE-EXIT
003410         END-IF
003420         EVALUATE TRUE
003430             WHEN PIC-DECLENCHE-OUI
003440                 PERFORM 5400-NOTER-PIC
003450                     THRU 5400-NOTER-PIC-EXIT
003460             WHEN HAUSSE-DECLENCHE-OUI
003470                 PERFORM 5450-NOTER-HAUSSE
003480                     THRU 5450-NOTER-HAUSSE-EXIT
003490             WHEN VOLAT-DECLENCHE-OUI
003500                 PERFORM 5500-NOTER-VOLATILITE
003510                     THRU 5500-NOTER-VOLATILITE-EXIT
003520             WHEN OTHER
003530                 PERFORM 8100-EMETTRE-SANS-PROBLEME
003540                     THRU 8100-EMETTRE-SANS-PROBLEME-EXIT
003550         END-EVALUATE
003560     END-IF.
003570     PERFORM 6000-ECRIRE-ALERTE
003580         THRU 6000-ECRIRE-ALERTE-EXIT.
003590     PERFORM 2900-LIRE-FENETRE-SUIVANTE
003600         THRU 2900-LIRE-FENETRE-SUIVANTE-EXIT.
003610 2000-TRAITER-UNE-FENETRE-EXIT.
003620     EXIT.
003630*
003640 2050-TRACER-FENETRE.
003650*    TRACE FACULTATIVE (UPSI-0) - AIDE AU DIAGNOSTIC EXPLOIT.
003660     IF SW-TRACE-ACTIVE
003670         DISPLAY "HAUSSE FAMILLE=" WK-CLE-FAMILLE
003680                 " SEQ=" WK-CLE-SEQUENCE
003690                 " NBPTS=" WK-NB-POINTS
003700     END-IF.
003710 2050-TRACER-FENETRE-EXIT.
003720     EXIT.
003730*
003740 2900-LIRE-FENETRE-SUIVANTE.
003750     READ F-FENETRES
003760         AT END
003770             SET FIN-FEN TO TRUE
003780     END-READ.
003790 2900-LIRE-FENETRE-SUIVANTE-EXIT.
003800     EXIT.
003810*
003820 3000-CHARGER-PARAMETRES.
003830*    LES PARAMETRES SONT FACULTATIFS - LE FICHIER PEUT ETRE VIDE.
003840     IF WK-PAR-OK
003850         PERFORM 3100-LIRE-UN-PARAMETRE
003860             THRU 3100-LIRE-UN-PARAMETRE-EXIT
003870         PERFORM 3200-FUSIONNER-PARAMETRE
003880             THRU 3200-FUSIONNER-PARAMETRE-EXIT
003890             UNTIL FIN-PAR
003900     END-IF.
003910 3000-CHARGER-PARAMETRES-EXIT.
003920     EXIT.
003930*
003940 3100-LIRE-UN-PARAMETRE.
003950     READ F-PARAMETRES
003960         AT END
003970             SET FIN-PAR TO TRUE
003980     END-READ.
003982*    LE FICHIER PARAMS EST DU TEXTE LIBRE - ON VERIFIE QUE LA
003984*    VALEUR SAISIE EST BIEN NUMERIQUE AVANT DE S'EN SERVIR
003986*    (DSI-2004-071).
003988     IF NOT FIN-PAR
003989         AND C-PARAM-VALEUR-CHIF IS NOT CLASSE-NUMERIQUE
003990             DISPLAY "HAUSSE - PARAMETRE NON NUMERIQUE POUR "
003991                     C-PARAM-CLE
003992             MOVE ZERO TO C-PARAM-VALEUR
003993     END-IF.
003994 3100-LIRE-UN-PARAMETRE-EXIT.
004000     EXIT.
004010*
004020 3200-FUSIONNER-PARAMETRE.
004030     IF C-PARAM-VALEUR > ZERO
004040         PERFORM 3210-APPLIQUER-CLE-HAUSSE
004050             THRU 3210-APPLIQUER-CLE-HAUSSE-EXIT
004060     END-IF.
004070     PERFORM 3100-LIRE-UN-PARAMETRE
004080         THRU 3100-LIRE-UN-PARAMETRE-EXIT.
004090 3200-FUSIONNER-PARAMETRE-EXIT.
004100     EXIT.
004110*
004120 3210-APPLIQUER-CLE-HAUSSE.
004130*    NE FUSIONNE QUE LES CLES PROPRES A LA BRANCHE HAUSSE
004140*    (DSI-1992-054) - LES AUTRES CLES SONT IGNOREES ICI.
004150     EVALUATE C-PARAM-CLE
004160         WHEN "gradualIncreaseSlopeThreshold"
004170             MOVE C-PARAM-VALEUR TO WK-S-PENTE-SEUIL
004180         WHEN "gradualIncreaseMinRSquared"
004190             MOVE C-PARAM-VALEUR TO WK-S-R2-MINI
004200         WHEN "gradualIncreaseMinConsecutiveIncreases"
004210             MOVE C-PARAM-VALEUR TO WK-S-HAUSSES-MINI
004220         WHEN "gradualIncreaseTotalChangePercentThreshold"
004230             MOVE C-PARAM-VALEUR TO WK-S-CHANGT-TOTAL-PCT
004240         WHEN "suddenSpikePercentageChangeThreshold"
004250             MOVE C-PARAM-VALEUR TO WK-S-PIC-PCT-SEUIL
004260         WHEN "suddenSpikeStdDeviationMultiplier"
004270             MOVE C-PARAM-VALEUR TO WK-S-PIC-MULT-ECTYPE
004280         WHEN "suddenSpikeMinAbsoluteChange"
004290             MOVE C-PARAM-VALEUR TO WK-S-PIC-ECART-MINI
004300         WHEN "periodicityAutocorrelationThreshold"
004310             MOVE C-PARAM-VALEUR TO WK-S-AUTOCORREL-SEUIL
004320         WHEN "periodicityMaxPeriodDays"
004330             MOVE C-PARAM-VALEUR TO WK-S-PERIODE-MAXI
004340         WHEN "scoreSuddenSpikeWeight"
004350             MOVE C-PARAM-VALEUR TO WK-S-POIDS-PIC
004360         WHEN "scoreGradualIncreaseWeight"
004370             MOVE C-PARAM-VALEUR TO WK-S-POIDS-HAUSSE
004380         WHEN "scorePeriodicWeight"
004390             MOVE C-PARAM-VALEUR TO WK-S-POIDS-PERIODIQUE
004400         WHEN "scoreCriticalThreshold"
004410             MOVE C-PARAM-VALEUR TO WK-S-SEUIL-CRITIQUE
004420         WHEN "scoreWarningThreshold"
004430             MOVE C-PARAM-VALEUR TO WK-S-SEUIL-ALERTE
004440         WHEN OTHER
004450             CONTINUE
004460     END-EVALUATE.
004470 3210-APPLIQUER-CLE-HAUSSE-EXIT.
004480     EXIT.
004490*
004500 4000-PREPARER-VALEURS.
004510     MOVE WF-NB-POINTS TO WK-NB-POINTS.
004520     PERFORM 4010-COPIER-UN-POINT
004530         THRU 4010-COPIER-UN-POINT-EXIT
004540         VARYING WK-INDICE-I FROM 1 BY 1
004550         UNTIL WK-INDICE-I > WK-NB-POINTS.
004560     MOVE WF-DATE-DERNIER-POINT TO WK-DATE-DERNIER-POINT.
004570 4000-PREPARER-VALEURS-EXIT.
004580     EXIT.
004590*
004600 4010-COPIER-UN-POINT.
004610     MOVE WF-PT-VALEUR(WK-INDICE-I) TO WK-VALEUR(WK-INDICE-I).
004620 4010-COPIER-UN-POINT-EXIT.
004630     EXIT.
004640*
004650 4100-CALCULER-MOYENNE.
004660     MOVE ZERO TO WK-STAT-SOMME.
004670     PERFORM 4110-CUMULER-SOMME
004680         THRU 4110-CUMULER-SOMME-EXIT
004690         VARYING WK-INDICE-I FROM WK-STAT-DEBUT BY 1
004700         UNTIL WK-INDICE-I > WK-STAT-FIN.
004710     IF WK-STAT-N > ZERO
004720         COMPUTE WK-STAT-MOYENNE ROUNDED =
004730             WK-STAT-SOMME / WK-STAT-N
004740     ELSE
004750         MOVE ZERO TO WK-STAT-MOYENNE
004760     END-IF.
004770 4100-CALCULER-MOYENNE-EXIT.
004780     EXIT.
004790*
004800 4110-CUMULER-SOMME.
004810     ADD WK-VALEUR(WK-INDICE-I) TO WK-STAT-SOMME.
004820 4110-CUMULER-SOMME-EXIT.
004830     EXIT.
004840*
004850 4200-CALCULER-ECART-TYPE.
004860*    ECART-TYPE ECHANTILLON - DIVISEUR 1 QUAND N <= 1
004870*    (CORRECTION DSI-2004-017).
004880     MOVE ZERO TO WK-STAT-SOMME-CARRES.
004890     PERFORM 4210-CUMULER-CARRE-ECART
004900         THRU 4210-CUMULER-CARRE-ECART-EXIT
004910         VARYING WK-INDICE-I FROM WK-STAT-DEBUT BY 1
004920         UNTIL WK-INDICE-I > WK-STAT-FIN.
004930     IF WK-STAT-N > 1
004940         COMPUTE WK-RACINE-ARGUMENT ROUNDED =
004950             WK-STAT-SOMME-CARRES / (WK-STAT-N - 1)
004960     ELSE
004970         COMPUTE WK-RACINE-ARGUMENT ROUNDED =
004980             WK-STAT-SOMME-CARRES / 1
004990     END-IF.
005000     PERFORM 4300-CALCULER-RACINE
005010         THRU 4300-CALCULER-RACINE-EXIT.
005020     MOVE WK-RACINE-RESULTAT TO WK-STAT-ECART-TYPE.
005030 4200-CALCULER-ECART-TYPE-EXIT.
005040     EXIT.
005050*
005060 4210-CUMULER-CARRE-ECART.
005070     COMPUTE WK-CMP-A ROUNDED =
005080         WK-VALEUR(WK-INDICE-I) - WK-STAT-MOYENNE.
005090     COMPUTE WK-STAT-SOMME-CARRES ROUNDED =
005100         WK-STAT-SOMME-CARRES + (WK-CMP-A * WK-CMP-A).
005110 4210-CUMULER-CARRE-ECART-EXIT.
005120     EXIT.
005130*
005140 4300-CALCULER-RACINE.
005150*    RACINE CARREE PAR NEWTON-RAPHSON - PLUS DE FONCTION
005160*    BIBLIOTHEQUE DEPUIS LE PORTAGE DSI-2001-090.
005170     IF WK-RACINE-ARGUMENT <= ZERO
005180         MOVE ZERO TO WK-RACINE-RESULTAT
005190     ELSE
005200         MOVE WK-RACINE-ARGUMENT TO WK-RACINE-RESULTAT
005210         PERFORM 4310-ITERER-RACINE
005220             THRU 4310-ITERER-RACINE-EXIT
005230             VARYING WK-RACINE-ITERATION FROM 1 BY 1
005240             UNTIL WK-RACINE-ITERATION > 20
005250     END-IF.
005260 4300-CALCULER-RACINE-EXIT.
005270     EXIT.
005280*
005290 4310-ITERER-RACINE.
005300     MOVE WK-RACINE-RESULTAT TO WK-RACINE-PRECEDENTE.
005310     COMPUTE WK-RACINE-RESULTAT ROUNDED =
005320         (WK-RACINE-PRECEDENTE +
005330          (WK-RACINE-ARGUMENT / WK-RACINE-PRECEDENTE)) / 2.
005340 4310-ITERER-RACINE-EXIT.
005350     EXIT.
005360*
005370 4400-CALCULER-REGRESSION.
005380     MOVE ZERO TO WK-REG-SOMME-X.
005390     MOVE ZERO TO WK-REG-SOMME-Y.
005400     MOVE ZERO TO WK-REG-SOMME-XY.
005410     MOVE ZERO TO WK-REG-SOMME-X2.
005420     MOVE ZERO TO WK-REG-SOMME-Y2.
005430     PERFORM 4410-CUMULER-REGRESSION
005440         THRU 4410-CUMULER-REGRESSION-EXIT
005450         VARYING WK-INDICE-I FROM 1 BY 1
005460         UNTIL WK-INDICE-I > WK-REG-N.
005470     IF WK-REG-N < 2
005480         MOVE ZERO TO WK-REG-PENTE
005490         MOVE ZERO TO WK-REG-ORDONNEE
005500         MOVE ZERO TO WK-REG-R-CARRE
005510         GO TO 4400-CALCULER-REGRESSION-EXIT
005520     END-IF.
005530     COMPUTE WK-REG-DENOMINATEUR ROUNDED =
005540         WK-REG-SOMME-X2 -
005550         ((WK-REG-SOMME-X * WK-REG-SOMME-X) / WK-REG-N).
005560     IF WK-REG-DENOMINATEUR = ZERO
005570         MOVE ZERO TO WK-REG-PENTE
005580         COMPUTE WK-REG-ORDONNEE ROUNDED =
005590             WK-REG-SOMME-Y / WK-REG-N
005600     ELSE
005610         COMPUTE WK-REG-PENTE ROUNDED =
005620             (WK-REG-SOMME-XY -
005630              ((WK-REG-SOMME-X * WK-REG-SOMME-Y) / WK-REG-N))
005640             / WK-REG-DENOMINATEUR
005650         COMPUTE WK-REG-ORDONNEE ROUNDED =
005660             (WK-REG-SOMME-Y / WK-REG-N) -
005670             (WK-REG-PENTE * (WK-REG-SOMME-X / WK-REG-N))
005680     END-IF.
005690     COMPUTE WK-REG-SOMME-TOTALE ROUNDED =
005700         WK-REG-SOMME-Y2 -
005710         ((WK-REG-SOMME-Y * WK-REG-SOMME-Y) / WK-REG-N).
005720     MOVE ZERO TO WK-REG-SOMME-RESIDU.
005730     PERFORM 4420-CUMULER-RESIDU
005740         THRU 4420-CUMULER-RESIDU-EXIT
005750         VARYING WK-INDICE-I FROM 1 BY 1
005760         UNTIL WK-INDICE-I > WK-REG-N.
005770     IF WK-REG-SOMME-TOTALE = ZERO
005780         MOVE 1 TO WK-REG-R-CARRE
005790     ELSE
005800         COMPUTE WK-REG-R-CARRE ROUNDED =
005810             1 - (WK-REG-SOMME-RESIDU / WK-REG-SOMME-TOTALE)
005820     END-IF.
005830 4400-CALCULER-REGRESSION-EXIT.
005840     EXIT.
005850*
005860 4410-CUMULER-REGRESSION.
005870     COMPUTE WK-CMP-A = WK-INDICE-I - 1.
005880     ADD WK-CMP-A TO WK-REG-SOMME-X.
005890     ADD WK-VALEUR(WK-INDICE-I) TO WK-REG-SOMME-Y.
005900     COMPUTE WK-REG-SOMME-XY ROUNDED = WK-REG-SOMME-XY +
005910         (WK-CMP-A * WK-VALEUR(WK-INDICE-I)).
005920     COMPUTE WK-REG-SOMME-X2 ROUNDED = WK-REG-SOMME-X2 +
005930         (WK-CMP-A * WK-CMP-A).
005940     COMPUTE WK-REG-SOMME-Y2 ROUNDED = WK-REG-SOMME-Y2 +
005950         (WK-VALEUR(WK-INDICE-I) * WK-VALEUR(WK-INDICE-I)).
005960 4410-CUMULER-REGRESSION-EXIT.
005970     EXIT.
005980*
005990 4420-CUMULER-RESIDU.
006000     COMPUTE WK-CMP-A = WK-INDICE-I - 1.
006010     COMPUTE WK-CMP-B ROUNDED =
006020         WK-REG-ORDONNEE + (WK-REG-PENTE * WK-CMP-A).
006030     COMPUTE WK-REG-SOMME-RESIDU ROUNDED = WK-REG-SOMME-RESIDU +
006040         ((WK-VALEUR(WK-INDICE-I) - WK-CMP-B) *
006050          (WK-VALEUR(WK-INDICE-I) - WK-CMP-B)).
006060 4420-CUMULER-RESIDU-EXIT.
006070     EXIT.
006080*
006090 4500-CALCULER-CORRELATION-DECALAGE.
006100*    CORRELATION DE PEARSON ENTRE LA SERIE ET SA VERSION
006110*    DECALEE DE WK-COR-DECALAGE JOURS (DSI-1995-...).
006120     MOVE 1 TO WK-STAT-DEBUT.
006130     MOVE WK-COR-N TO WK-STAT-N.
006140     COMPUTE WK-STAT-FIN = WK-STAT-DEBUT + WK-STAT-N - 1.
006150     PERFORM 4100-CALCULER-MOYENNE
006160         THRU 4100-CALCULER-MOYENNE-EXIT.
006170     MOVE WK-STAT-MOYENNE TO WK-COR-MOYENNE-X.
006180     COMPUTE WK-STAT-DEBUT = WK-COR-DECALAGE + 1.
006190     COMPUTE WK-STAT-FIN = WK-STAT-DEBUT + WK-STAT-N - 1.
006200     PERFORM 4100-CALCULER-MOYENNE
006210         THRU 4100-CALCULER-MOYENNE-EXIT.
006220     MOVE WK-STAT-MOYENNE TO WK-COR-MOYENNE-Y.
006230     MOVE ZERO TO WK-COR-SOMME-DXDY.
006240     MOVE ZERO TO WK-COR-SOMME-DX2.
006250     MOVE ZERO TO WK-COR-SOMME-DY2.
006260     PERFORM 4510-CUMULER-COVARIANCE
006270         THRU 4510-CUMULER-COVARIANCE-EXIT
006280         VARYING WK-INDICE-I FROM 1 BY 1
006290         UNTIL WK-INDICE-I > WK-COR-N.
006300     IF WK-COR-SOMME-DX2 = ZERO OR WK-COR-SOMME-DY2 = ZERO
006310         MOVE ZERO TO WK-COR-RESULTAT
006320     ELSE
006330         COMPUTE WK-RACINE-ARGUMENT ROUNDED = WK-COR-SOMME-DX2
006340         PERFORM 4300-CALCULER-RACINE
006350             THRU 4300-CALCULER-RACINE-EXIT
006360         MOVE WK-RACINE-RESULTAT TO WK-CMP-A
006370         COMPUTE WK-RACINE-ARGUMENT ROUNDED = WK-COR-SOMME-DY2
006380         PERFORM 4300-CALCULER-RACINE
006390             THRU 4300-CALCULER-RACINE-EXIT
006400         MOVE WK-RACINE-RESULTAT TO WK-CMP-B
006410         IF WK-CMP-A = ZERO OR WK-CMP-B = ZERO
006420             MOVE ZERO TO WK-COR-RESULTAT
006430         ELSE
006440             COMPUTE WK-COR-RESULTAT ROUNDED =
006450                 WK-COR-SOMME-DXDY / (WK-CMP-A * WK-CMP-B)
006460         END-IF
006470     END-IF.
006480 4500-CALCULER-CORRELATION-DECALAGE-EXIT.
006490     EXIT.
006500*
006510 4510-CUMULER-COVARIANCE.
006520     COMPUTE WK-CMP-A ROUNDED =
006530         WK-VALEUR(WK-INDICE-I) - WK-COR-MOYENNE-X.
006540     COMPUTE WK-INDICE-D = WK-INDICE-I + WK-COR-DECALAGE.
006550     COMPUTE WK-CMP-B ROUNDED =
006560         WK-VALEUR(WK-INDICE-D) - WK-COR-MOYENNE-Y.
006570     COMPUTE WK-COR-SOMME-DXDY ROUNDED = WK-COR-SOMME-DXDY +
006580         (WK-CMP-A * WK-CMP-B).
006590     COMPUTE WK-COR-SOMME-DX2 ROUNDED = WK-COR-SOMME-DX2 +
006600         (WK-CMP-A * WK-CMP-A).
006610     COMPUTE WK-COR-SOMME-DY2 ROUNDED = WK-COR-SOMME-DY2 +
006620         (WK-CMP-B * WK-CMP-B).
006630 4510-CUMULER-COVARIANCE-EXIT.
006640     EXIT.
006650*
006660 5000-EVALUER-PIC.
006670*    REGLE DE PRIORITE 1 - PIC UNIQUE SUR UN JOUR (DSI-1986-021).
006680     MOVE "N" TO WK-PIC-DECLENCHE.
006690     COMPUTE WK-PIC-ECART-ABSOLU ROUNDED =
006700         WK-VALEUR(WK-NB-POINTS) - WK-VALEUR(WK-NB-POINTS - 1).
006710     IF WK-VALEUR(WK-NB-POINTS - 1) NOT EQUAL ZERO
006720         COMPUTE WK-PIC-POURCENT ROUNDED =
006730             (WK-PIC-ECART-ABSOLU /
006740              WK-VALEUR(WK-NB-POINTS - 1)) * 100
006750     ELSE
006760         MOVE ZERO TO WK-PIC-POURCENT
006770     END-IF.
006780     MOVE 1            TO WK-STAT-DEBUT.
006790     MOVE WK-NB-POINTS TO WK-STAT-N.
006800     MOVE WK-NB-POINTS TO WK-STAT-FIN.
006810     PERFORM 4100-CALCULER-MOYENNE
006820         THRU 4100-CALCULER-MOYENNE-EXIT.
006830     PERFORM 4200-CALCULER-ECART-TYPE
006840         THRU 4200-CALCULER-ECART-TYPE-EXIT.
006850     IF WK-STAT-ECART-TYPE NOT EQUAL ZERO
006860         COMPUTE WK-PIC-ECART-MOYENNE ROUNDED =
006870             (WK-VALEUR(WK-NB-POINTS) - WK-STAT-MOYENNE)
006880             / WK-STAT-ECART-TYPE
006890     ELSE
006900         MOVE ZERO TO WK-PIC-ECART-MOYENNE
006910     END-IF.
006920     IF (WK-PIC-POURCENT > WK-S-PIC-PCT-SEUIL
006930          OR WK-PIC-ECART-MOYENNE > WK-S-PIC-MULT-ECTYPE)
006940         AND WK-PIC-ECART-ABSOLU > WK-S-PIC-ECART-MINI
006950         SET PIC-DECLENCHE-OUI TO TRUE
006960         COMPUTE WK-CMP-A ROUNDED =
006970             WK-PIC-POURCENT / WK-S-PIC-PCT-SEUIL
006980         COMPUTE WK-CMP-B ROUNDED =
006990             WK-PIC-ECART-MOYENNE / WK-S-PIC-MULT-ECTYPE
007000         PERFORM 7100-CALCULER-MAX
007010             THRU 7100-CALCULER-MAX-EXIT
007020         PERFORM 7200-BORNER-A-UN
007030             THRU 7200-BORNER-A-UN-EXIT
007040         MOVE WK-CMP-RESULTAT TO WK-CONFIANCE
007050     END-IF.
007060 5000-EVALUER-PIC-EXIT.
007070     EXIT.
007080*
007090 5200-EVALUER-HAUSSE-REGULIERE.
007100*    REGLE DE PRIORITE 2 - HAUSSE REGULIERE (DSI-1989-118).
007110     MOVE WK-NB-POINTS TO WK-REG-N.
007120     PERFORM 4400-CALCULER-REGRESSION
007130         THRU 4400-CALCULER-REGRESSION-EXIT.
007140     IF WK-VALEUR(1) > ZERO
007150         COMPUTE WK-H-CHANGT-TOTAL-PCT ROUNDED =
007160             ((WK-VALEUR(WK-NB-POINTS) - WK-VALEUR(1))
007170              / WK-VALEUR(1)) * 100
007180     ELSE
007190         MOVE ZERO TO WK-H-CHANGT-TOTAL-PCT
007200     END-IF.
007210     MOVE ZERO TO WK-H-JOURS-HAUSSE.
007220     MOVE ZERO TO WK-H-SERIE-COURANTE.
007230     MOVE ZERO TO WK-H-SERIE-MAXI.
007240     MOVE ZERO TO WK-H-SOMME-VAR-JOUR.
007250     MOVE ZERO TO WK-H-NB-VAR-JOUR-POS.
007260     PERFORM 5210-EVALUER-JOUR-HAUSSE
007270         THRU 5210-EVALUER-JOUR-HAUSSE-EXIT
007280         VARYING WK-INDICE-I FROM 2 BY 1
007290         UNTIL WK-INDICE-I > WK-NB-POINTS.
007300     IF WK-H-NB-VAR-JOUR-POS > ZERO
007310         COMPUTE WK-H-MOY-VAR-JOUR ROUNDED =
007320             WK-H-SOMME-VAR-JOUR / WK-H-NB-VAR-JOUR-POS
007330     ELSE
007340         MOVE ZERO TO WK-H-MOY-VAR-JOUR
007350     END-IF.
007360     DIVIDE WK-NB-POINTS BY 2 GIVING WK-H-MOITIE-N.
007370     MOVE "N" TO WK-H-COND1.
007380     IF WK-REG-PENTE > WK-S-PENTE-SEUIL
007390         AND WK-REG-R-CARRE > WK-S-R2-MINI
007400         AND WK-H-SERIE-MAXI >= WK-S-HAUSSES-MINI
007410         SET H-COND1-VRAIE TO TRUE
007420     END-IF.
007430     MOVE "N" TO WK-H-COND2.
007440     IF WK-H-CHANGT-TOTAL-PCT >= WK-S-CHANGT-TOTAL-PCT
007450         AND WK-REG-R-CARRE > 0.5
007460         SET H-COND2-VRAIE TO TRUE
007470     END-IF.
007480     MOVE "N" TO WK-H-COND3.
007490     IF WK-H-JOURS-HAUSSE >= WK-H-MOITIE-N
007500         AND WK-H-MOY-VAR-JOUR >= (WK-S-PENTE-SEUIL * 100)
007510         AND WK-H-CHANGT-TOTAL-PCT >=
007520             (WK-S-CHANGT-TOTAL-PCT / 2)
007530         SET H-COND3-VRAIE TO TRUE
007540     END-IF.
007550     IF H-COND1-VRAIE OR H-COND2-VRAIE OR H-COND3-VRAIE
007560         SET HAUSSE-DECLENCHE-OUI TO TRUE
007570         PERFORM 5250-CALCULER-CONFIANCE-HAUSSE
007580             THRU 5250-CALCULER-CONFIANCE-HAUSSE-EXIT
007590     END-IF.
007600 5200-EVALUER-HAUSSE-REGULIERE-EXIT.
007610     EXIT.
007620*
007630 5210-EVALUER-JOUR-HAUSSE.
007640     IF WK-VALEUR(WK-INDICE-I) > WK-VALEUR(WK-INDICE-I - 1)
007650         ADD 1 TO WK-H-JOURS-HAUSSE
007660         ADD 1 TO WK-H-SERIE-COURANTE
007670         IF WK-H-SERIE-COURANTE > WK-H-SERIE-MAXI
007680             MOVE WK-H-SERIE-COURANTE TO WK-H-SERIE-MAXI
007690         END-IF
007700     ELSE
007710         MOVE ZERO TO WK-H-SERIE-COURANTE
007720     END-IF.
007730     IF WK-VALEUR(WK-INDICE-I - 1) > ZERO
007740         COMPUTE WK-H-VAR-JOUR ROUNDED =
007750             ((WK-VALEUR(WK-INDICE-I) -
007760               WK-VALEUR(WK-INDICE-I - 1))
007770              / WK-VALEUR(WK-INDICE-I - 1)) * 100
007780     ELSE
007790         MOVE ZERO TO WK-H-VAR-JOUR
007800     END-IF.
007810     IF WK-H-VAR-JOUR > ZERO
007820         ADD WK-H-VAR-JOUR TO WK-H-SOMME-VAR-JOUR
007830         ADD 1 TO WK-H-NB-VAR-JOUR-POS
007840     END-IF.
007850 5210-EVALUER-JOUR-HAUSSE-EXIT.
007860     EXIT.
007870*
007880 5250-CALCULER-CONFIANCE-HAUSSE.
007890     MOVE ZERO TO WK-CMP-A.
007900     IF H-COND1-VRAIE
007910         MOVE WK-REG-R-CARRE TO WK-CMP-A
007920     END-IF.
007930     MOVE ZERO TO WK-CMP-B.
007940     IF H-COND2-VRAIE
007950         COMPUTE WK-CMP-B ROUNDED =
007960             WK-H-CHANGT-TOTAL-PCT /
007970             (2 * WK-S-CHANGT-TOTAL-PCT)
007980         IF WK-CMP-B > 1
007990             MOVE 1 TO WK-CMP-B
008000         END-IF
008010     END-IF.
008020     PERFORM 7100-CALCULER-MAX
008030         THRU 7100-CALCULER-MAX-EXIT.
008040     MOVE WK-CMP-RESULTAT TO WK-CMP-A.
008050     MOVE ZERO TO WK-CMP-B.
008060     IF H-COND3-VRAIE
008070         COMPUTE WK-CMP-B ROUNDED =
008080             WK-H-MOY-VAR-JOUR /
008090             (2 * WK-S-PENTE-SEUIL * 100)
008100         IF WK-CMP-B > 1
008110             MOVE 1 TO WK-CMP-B
008120         END-IF
008130     END-IF.
008140     PERFORM 7100-CALCULER-MAX
008150         THRU 7100-CALCULER-MAX-EXIT.
008160     PERFORM 7200-BORNER-A-UN
008170         THRU 7200-BORNER-A-UN-EXIT.
008180     MOVE WK-CMP-RESULTAT TO WK-CONFIANCE.
008190 5250-CALCULER-CONFIANCE-HAUSSE-EXIT.
008200     EXIT.
008210*
008220 5300-EVALUER-VOLATILITE.
008230*    REGLE DE PRIORITE 3 - VOLATILITE PERIODIQUE, VERIFIEE
008240*    SEULEMENT SI NI PIC NI HAUSSE N'ONT DECLENCHE
008250*    (DSI-1995-...).
008260     MOVE "N" TO WK-V-DECLENCHE.
008270     IF WK-NB-POINTS < (WK-S-PERIODE-MAXI * 2)
008280         GO TO 5300-EVALUER-VOLATILITE-EXIT
008290     END-IF.
008300     MOVE WK-PIC-POURCENT TO WK-CMP-A.
008310     PERFORM 7300-VALEUR-ABSOLUE
008320         THRU 7300-VALEUR-ABSOLUE-EXIT.
008330     IF WK-CMP-A > (WK-S-PIC-PCT-SEUIL / 2)
008340         GO TO 5300-EVALUER-VOLATILITE-EXIT
008350     END-IF.
008360     IF WK-STAT-MOYENNE = ZERO
008370         GO TO 5300-EVALUER-VOLATILITE-EXIT
008380     END-IF.
008390     COMPUTE WK-V-COEF-VARIATION ROUNDED =
008400         WK-STAT-ECART-TYPE / WK-STAT-MOYENNE.
008410     MOVE WK-V-COEF-VARIATION TO WK-CMP-A.
008420     PERFORM 7300-VALEUR-ABSOLUE
008430         THRU 7300-VALEUR-ABSOLUE-EXIT.
008440     IF WK-CMP-A < 0.05
008450         GO TO 5300-EVALUER-VOLATILITE-EXIT
008460     END-IF.
008470     DIVIDE WK-NB-POINTS BY 3 GIVING WK-LIMITE-DECALAGE.
008480     IF WK-S-PERIODE-MAXI < WK-LIMITE-DECALAGE
008490         MOVE WK-S-PERIODE-MAXI TO WK-LIMITE-DECALAGE
008500     END-IF.
008510     IF WK-LIMITE-DECALAGE < 1
008520         GO TO 5300-EVALUER-VOLATILITE-EXIT
008530     END-IF.
008540     MOVE ZERO TO WK-COR-MEILLEUR.
008550     MOVE ZERO TO WK-COR-MEILLEUR-DECAL.
008560     PERFORM 5310-TESTER-DECALAGE
008570         THRU 5310-TESTER-DECALAGE-EXIT
008580         VARYING WK-INDICE-D FROM 1 BY 1
008590         UNTIL WK-INDICE-D > WK-LIMITE-DECALAGE.
008600     IF WK-COR-MEILLEUR > WK-S-AUTOCORREL-SEUIL
008610         SET VOLAT-DECLENCHE-OUI TO TRUE
008620         MOVE WK-COR-MEILLEUR TO WK-CONFIANCE
008630     END-IF.
008640 5300-EVALUER-VOLATILITE-EXIT.
008650     EXIT.
008660*
008670 5310-TESTER-DECALAGE.
008680     COMPUTE WK-COR-N = WK-NB-POINTS - WK-INDICE-D.
008690     MOVE WK-INDICE-D TO WK-COR-DECALAGE.
008700     PERFORM 4500-CALCULER-CORRELATION-DECALAGE
008710         THRU 4500-CALCULER-CORRELATION-DECALAGE-EXIT.
008720     MOVE WK-COR-RESULTAT TO WK-CMP-A.
008730     PERFORM 7300-VALEUR-ABSOLUE
008740         THRU 7300-VALEUR-ABSOLUE-EXIT.
008750     IF WK-CMP-A > WK-COR-MEILLEUR
008760         MOVE WK-CMP-A     TO WK-COR-MEILLEUR
008770         MOVE WK-INDICE-D  TO WK-COR-MEILLEUR-DECAL
008780     END-IF.
008790 5310-TESTER-DECALAGE-EXIT.
008800     EXIT.
008810*
008820 5400-NOTER-PIC.
008830     COMPUTE WK-SCORE-TOTAL ROUNDED =
008840         WK-CONFIANCE * WK-S-POIDS-PIC.
008850     MOVE "SINGLE-DAY-SPIKE"                   TO WK-TYPE-ALERTE.
008860     MOVE "Y"                                  TO WK-EST-ALERTE.
008870     MOVE "PIC UNIQUE DETECTE SUR LA METRIQUE"
008880         TO WK-DESCRIPTION.
008890     PERFORM 5900-CLASSER-SEVERITE
008900         THRU 5900-CLASSER-SEVERITE-EXIT.
008910     PERFORM 5950-APPLIQUER-DECLASSEMENT
008920         THRU 5950-APPLIQUER-DECLASSEMENT-EXIT.
008930 5400-NOTER-PIC-EXIT.
008940     EXIT.
008950*
008960 5450-NOTER-HAUSSE.
008970     COMPUTE WK-SCORE-TOTAL ROUNDED =
008980         WK-CONFIANCE * WK-S-POIDS-HAUSSE.
008990     MOVE "STEADY-RISE"                        TO WK-TYPE-ALERTE.
009000     MOVE "Y"                                  TO WK-EST-ALERTE.
009010     MOVE "HAUSSE REGULIERE DETECTEE SUR LA METRIQUE"
009020         TO WK-DESCRIPTION.
009030     PERFORM 5900-CLASSER-SEVERITE
009040         THRU 5900-CLASSER-SEVERITE-EXIT.
009050     PERFORM 5950-APPLIQUER-DECLASSEMENT
009060         THRU 5950-APPLIQUER-DECLASSEMENT-EXIT.
009070 5450-NOTER-HAUSSE-EXIT.
009080     EXIT.
009090*
009100 5500-NOTER-VOLATILITE.
009110*    LA VOLATILITE PERIODIQUE RESTE UNE ALERTE MEME QUAND LA
009120*    SEVERITE EST NORMALE (POIDS FAIBLE) - PAS DE DECLASSEMENT.
009130     COMPUTE WK-SCORE-TOTAL ROUNDED =
009140         WK-CONFIANCE * WK-S-POIDS-PERIODIQUE.
009150     MOVE "ABNORMAL-VOLATILITY"                TO WK-TYPE-ALERTE.
009160     MOVE "Y"                                  TO WK-EST-ALERTE.
009170     MOVE "VOLATILITE PERIODIQUE DETECTEE SUR LA METRIQUE"
009180         TO WK-DESCRIPTION.
009190     PERFORM 5900-CLASSER-SEVERITE
009200         THRU 5900-CLASSER-SEVERITE-EXIT.
009210 5500-NOTER-VOLATILITE-EXIT.
009220     EXIT.
009230*
009240 5900-CLASSER-SEVERITE.
009250     IF WK-SCORE-TOTAL >= WK-S-SEUIL-CRITIQUE
009260         MOVE "CRITICAL" TO WK-SEVERITE
009270     ELSE
009280         IF WK-SCORE-TOTAL >= WK-S-SEUIL-ALERTE
009290             MOVE "WARNING " TO WK-SEVERITE
009300         ELSE
009310             MOVE "NORMAL  " TO WK-SEVERITE
009320         END-IF
009330     END-IF.
009340 5900-CLASSER-SEVERITE-EXIT.
009350     EXIT.
009360*
009370 5950-APPLIQUER-DECLASSEMENT.
009380     IF WK-SEVERITE EQUAL "NORMAL  "
009390         MOVE "NO-ISSUE" TO WK-TYPE-ALERTE
009400         MOVE "N" TO WK-EST-ALERTE
009410         MOVE "AUCUNE ANOMALIE DETECTEE" TO WK-DESCRIPTION
009420     END-IF.
009430 5950-APPLIQUER-DECLASSEMENT-EXIT.
009440     EXIT.
009450*
009460 6000-ECRIRE-ALERTE.
009470     MOVE WF-METRIQUE           TO RPT-METRIC-ID.
009480     MOVE WK-DATE-DERNIER-POINT TO RPT-DATE.
009490     MOVE WK-TYPE-ALERTE        TO RPT-ALERT-TYPE.
009500     MOVE WK-SCORE-TOTAL        TO RPT-TOTAL-SCORE.
009510     MOVE WK-SEVERITE           TO RPT-SEVERITY.
009520     MOVE WK-EST-ALERTE         TO RPT-IS-ALERT.
009530     MOVE WK-DESCRIPTION        TO RPT-DESCRIPTION.
009540     WRITE R-ALERTE-ENREG.
009550 6000-ECRIRE-ALERTE-EXIT.
009560     EXIT.
009570*
009580 7100-CALCULER-MAX.
009590     IF WK-CMP-A >= WK-CMP-B
009600         MOVE WK-CMP-A TO WK-CMP-RESULTAT
009610     ELSE
009620         MOVE WK-CMP-B TO WK-CMP-RESULTAT
009630     END-IF.
009640 7100-CALCULER-MAX-EXIT.
009650     EXIT.
009660*
009670 7200-BORNER-A-UN.
009680     IF WK-CMP-RESULTAT > 1
009690         MOVE 1 TO WK-CMP-RESULTAT
009700     END-IF.
009710 7200-BORNER-A-UN-EXIT.
009720     EXIT.
009730*
009740 7300-VALEUR-ABSOLUE.
009750     IF WK-CMP-A < ZERO
009760         COMPUTE WK-CMP-A = WK-CMP-A * -1
009770     END-IF.
009780 7300-VALEUR-ABSOLUE-EXIT.
009790     EXIT.
009800*
009810 8000-EMETTRE-DONNEES-INSUFFI.
009820     MOVE ZERO      TO WK-SCORE-TOTAL.
009830     MOVE "NO-ISSUE"     TO WK-TYPE-ALERTE.
009840     MOVE "NORMAL  "     TO WK-SEVERITE.
009850     MOVE "N"            TO WK-EST-ALERTE.
009860     MOVE "DONNEES INSUFFISANTES POUR LA METRIQUE"
009870         TO WK-DESCRIPTION.
009880 8000-EMETTRE-DONNEES-INSUFFI-EXIT.
009890     EXIT.
009900*
009910 8100-EMETTRE-SANS-PROBLEME.
009920     MOVE ZERO      TO WK-SCORE-TOTAL.
009930     MOVE "NO-ISSUE"     TO WK-TYPE-ALERTE.
009940     MOVE "NORMAL  "     TO WK-SEVERITE.
009950     MOVE "N"            TO WK-EST-ALERTE.
009960     MOVE "AUCUNE ANOMALIE DETECTEE" TO WK-DESCRIPTION.
009970 8100-EMETTRE-SANS-PROBLEME-EXIT.
009980     EXIT.
009990*
010000 9999-FIN-PROGRAMME.
010010     STOP RUN.
