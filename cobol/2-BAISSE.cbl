000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    BAISSE.
000030 AUTHOR.        S. LARDY.
000040 INSTALLATION.  DSI - CENTRE DE SUPERVISION RESEAU.
000050 DATE-WRITTEN.  11.04.1986.
000060 DATE-COMPILED.
000070 SECURITY.      USAGE INTERNE - SERVICE EXPLOITATION.
000080******************************************************************
000090*  BAISSE  -  DETECTION DES ANOMALIES DE BAISSE PAR METRIQUE
000100*  Phase 2 (branche baisse) du traitement de nuit de detection
000110*  d'anomalies.  Lit la fenetre glissante ecrite par FENETRES
000120*  (article FENETR) et le fichier de parametres facultatif
000130*  (article PARAMS), applique par ordre de priorite la regle DE
000140*  CHUTE BRUTALE puis DE BAISSE REGULIERE et ecrit un article
000150*  d'alerte ALBAIS par metrique.
000160******************************************************************
000170*  JOURNAL DES MODIFICATIONS
000180*----------------------------------------------------------------
000190*  11.04.1986  SLA  ECRITURE INITIALE - DEMANDE SX-1986-021.
000200*  22.09.1989  SLA  AJOUT DE LA REGLE DE BAISSE REGULIERE (3
000210*              CONDITIONS) - DSI-1989-119.
000220*  02.05.1992  MFA  AJOUT DE LA FUSION DES PARAMETRES A PARTIR
000230*              DU FICHIER PARAMS (DSI-1992-055).
000240*  09.12.1998  SLA  PASSAGE DE LA DATE SUR 4 POSITIONS D'ANNEE
000250*              (CHANTIER AN 2000 - DSI-1998-403).
000260*  23.06.2001  PLE  RACINE CARREE RECALCULEE PAR NEWTON-RAPHSON
000270*              EN INTERNE - PLUS DE FONCTION BIBLIOTHEQUE
000280*              (DSI-2001-091).
000290*  14.03.2004  PLE  CORRECTION DE L'ECART-TYPE QUAND LA FENETRE
000300*              NE CONTIENT QU'UN SEUL POINT (DSI-2004-018).
000303*  05.02.2006  NBT  CONTROLE DE VRAISEMBLANCE NUMERIQUE SUR LE
000305*              PARAMETRE LU ET PASSAGE DES ETATS FICHIERS EN
000307*              ZONE 77, COMME DANS L'ARCHIVAGE (DSI-2006-016).
000310******************************************************************
000320 ENVIRONMENT DIVISION.
000330 CONFIGURATION SECTION.
000340 SOURCE-COMPUTER.  IBM-4381.
000350 OBJECT-COMPUTER.  IBM-4381.
000360 SPECIAL-NAMES.
000370     C01 IS TOP-OF-FORM
000380     CLASS CLASSE-NUMERIQUE   IS "0" THRU "9"
000390     UPSI-0 IS SW-TRACE-ACTIVE.
000400 INPUT-OUTPUT SECTION.
000410 FILE-CONTROL.
000420*    Fenetres glissantes produites par FENETRES (phase 1)
000430     SELECT F-FENETRES ASSIGN TO FENETR
000440         ORGANIZATION IS SEQUENTIAL
000450         FILE STATUS IS WK-ETAT-FEN.
000460*    Parametres de reglage facultatifs (peut etre vide)
000470     SELECT F-PARAMETRES ASSIGN TO PARAMS
000480         ORGANIZATION IS LINE SEQUENTIAL
000490         FILE STATUS IS WK-ETAT-PAR.
000500*    Article d'alerte de la branche baisse
000510     SELECT F-ALERTES ASSIGN TO ALBAIS
000520         ORGANIZATION IS LINE SEQUENTIAL
000530         FILE STATUS IS WK-ETAT-ALB.
000540******************************************************************
000550 DATA DIVISION.
000560 FILE SECTION.
000570 FD  F-FENETRES
000580     LABEL RECORDS ARE STANDARD.
000590 01  WF-FENETRE-ENREG.
000600     05 WF-METRIQUE              PIC X(10).
000610     05 WF-DATE-DERNIER-POINT    PIC 9(8).
000620     05 WF-NB-POINTS             PIC 9(1).
000630     05 WF-POINT OCCURS 7 TIMES.
000640         10 WF-PT-DATE           PIC 9(8).
000650         10 WF-PT-VALEUR         PIC S9(11)V9(4).
000660         10 WF-PT-ECART-VEILLE   PIC S9(11)V9(4).
000670         10 WF-PT-RATIO-VEILLE   PIC S9(7)V9(4).
000680         10 WF-PT-MOY-COURTE     PIC S9(11)V9(4).
000690         10 WF-PT-MOY-LONGUE     PIC S9(11)V9(4).
000700     05 FILLER                   PIC X(20).
000710*
000720 FD  F-PARAMETRES
000730     LABEL RECORDS ARE STANDARD.
000740 01  C-PARAM-ENREG.
000750     05 C-PARAM-CLE              PIC X(40).
000760     05 C-PARAM-VALEUR           PIC S9(7)V9(4)
000770                                  SIGN LEADING SEPARATE.
000772     05 C-PARAM-VALEUR-X REDEFINES C-PARAM-VALEUR.
000774         10 C-PARAM-VALEUR-SIGNE PIC X(01).
000776         10 C-PARAM-VALEUR-CHIF  PIC X(11).
000780     05 FILLER                   PIC X(20).
000790*
000800 FD  F-ALERTES
000810     LABEL RECORDS ARE STANDARD.
000820 01  R-ALERTE-ENREG.
000830     05 RPT-METRIC-ID            PIC X(10).
000840     05 RPT-DATE                 PIC 9(8).
000850     05 RPT-ALERT-TYPE           PIC X(20).
000860     05 RPT-TOTAL-SCORE          PIC S9(3)V9(4)
000870                                  SIGN LEADING SEPARATE.
000880     05 RPT-SEVERITY             PIC X(08).
000890     05 RPT-IS-ALERT             PIC X(01).
000900     05 RPT-DESCRIPTION          PIC X(120).
000910     05 FILLER                   PIC X(20).
000920******************************************************************
000930 WORKING-STORAGE SECTION.
000940*
000950*    SEUILS ET POIDS DE LA BRANCHE BAISSE (VALEURS PAR DEFAUT)
000960 01  WK-SEUILS-BAISSE.
000970     05 WK-S-CHUTE-PCT-SEUIL   PIC S9(5)V9(4)
000980                               VALUE 30.0000.
000990     05 WK-S-POIDS-CHUTE       PIC S9(5)V9(4)
001000                               VALUE 0.8000.
001010     05 WK-S-CHUTE-MULT-ECTYPE PIC S9(5)V9(4)
001020                               VALUE 3.0000.
001030     05 WK-S-CHUTE-ECART-MINI  PIC S9(5)V9(4)
001040                               VALUE 10.0000.
001050     05 WK-S-R2-MINI           PIC S9(5)V9(4)
001060                               VALUE 0.6000.
001070     05 WK-S-BAISSES-MINI      PIC 9(2)       COMP
001080                               VALUE 3.
001090     05 WK-S-CHANGT-TOTAL-SEUIL PIC S9(5)V9(4)
001100                               VALUE 50.0000.
001110     05 WK-S-MOY-BAISSE-SEUIL  PIC S9(5)V9(4)
001120                               VALUE 15.0000.
001130     05 WK-S-NB-PTS-MINI-BAIS  PIC 9(2)       COMP
001140                               VALUE 5.
001150     05 WK-S-POIDS-BAISSE      PIC S9(5)V9(4)
001160                               VALUE 0.7000.
001170     05 WK-S-SEUIL-CRITIQUE    PIC S9(5)V9(4)
001180                               VALUE 7.5000.
001190     05 WK-S-SEUIL-ALERTE      PIC S9(5)V9(4)
001200                               VALUE 5.0000.
001210     05 FILLER                   PIC X(08).
001220*
001230*    CLE METRIQUE ECLATEE (FAMILLE/SEQUENCE) POUR TRACE UPSI-0
001240 01  WK-CLE-METRIQUE-GROUPE.
001250     05 WK-CLE-METRIQUE          PIC X(10) VALUE SPACES.
001260     05 WK-CLE-METRIQUE-X REDEFINES WK-CLE-METRIQUE.
001270         10 WK-CLE-FAMILLE       PIC X(04).
001280         10 WK-CLE-SEQUENCE      PIC X(06).
001290     05 FILLER                   PIC X(08).
001300*
001310*    COPIE LOCALE DE LA FENETRE (VALEURS SEULES) POUR CALCULS
001320 01  WK-TABLE-VALEURS.
001330     05 WK-VALEUR OCCURS 7 TIMES PIC S9(11)V9(4).
001340 01  WK-NB-POINTS-GROUPE.
001350     05 WK-NB-POINTS             PIC 9(1) COMP VALUE ZERO.
001360     05 WK-NB-POINTS-X REDEFINES WK-NB-POINTS.
001370         10 WK-NB-POINTS-UNITE   PIC 9(1).
001380     05 FILLER                   PIC X(08).
001390*
001400*    ACCUMULATEURS STATISTIQUES GENERIQUES (MOYENNE / ECART-TYPE)
001410 01  WK-STAT-GROUPE.
001420     05 WK-STAT-DEBUT            PIC 9(2)       COMP.
001430     05 WK-STAT-FIN              PIC 9(2)       COMP.
001440     05 WK-STAT-N                PIC 9(2)       COMP.
001450     05 WK-STAT-SOMME            PIC S9(13)V9(4).
001460     05 WK-STAT-MOYENNE          PIC S9(11)V9(4).
001470     05 WK-STAT-SOMME-CARRES     PIC S9(15)V9(4).
001480     05 WK-STAT-ECART-TYPE       PIC S9(11)V9(4).
001490     05 FILLER                   PIC X(08).
001500*
001510*    ZONE DE CALCUL DE LA RACINE CARREE (NEWTON-RAPHSON)
001520 01  WK-RACINE-GROUPE.
001530     05 WK-RACINE-ARGUMENT       PIC S9(15)V9(4).
001540     05 WK-RACINE-RESULTAT       PIC S9(11)V9(4).
001550     05 WK-RACINE-PRECEDENTE     PIC S9(11)V9(4).
001560     05 WK-RACINE-ITERATION      PIC 9(2) COMP VALUE ZERO.
001570     05 FILLER                   PIC X(08).
001580*
001590*    ZONE DE REGRESSION LINEAIRE SUR LA FENETRE (X = 0..N-1)
001600 01  WK-REGRESSION-GROUPE.
001610     05 WK-REG-N                 PIC 9(2)        COMP.
001620     05 WK-REG-SOMME-X           PIC S9(7)V9(4).
001630     05 WK-REG-SOMME-Y           PIC S9(13)V9(4).
001640     05 WK-REG-SOMME-XY          PIC S9(15)V9(4).
001650     05 WK-REG-SOMME-X2          PIC S9(9)V9(4).
001660     05 WK-REG-SOMME-Y2          PIC S9(17)V9(4).
001670     05 WK-REG-DENOMINATEUR      PIC S9(11)V9(4).
001680     05 WK-REG-PENTE             PIC S9(11)V9(4).
001690     05 WK-REG-ORDONNEE          PIC S9(11)V9(4).
001700     05 WK-REG-SOMME-TOTALE      PIC S9(17)V9(4).
001710     05 WK-REG-SOMME-RESIDU      PIC S9(17)V9(4).
001720     05 WK-REG-R-CARRE           PIC S9(5)V9(4).
001730     05 FILLER                   PIC X(08).
001740*
001750*    VARIATION EN POURCENTAGE ENTRE DEUX VALEURS (PLANCHER
001760*    0,00001 SUR LE DENOMINATEUR - DSI-1989-119)
001770 01  WK-VARIATION-GROUPE.
001780     05 WK-VAR-DE                PIC S9(11)V9(4).
001790     05 WK-VAR-A                 PIC S9(11)V9(4).
001800     05 WK-VAR-RESULTAT-PCT      PIC S9(9)V9(4).
001810     05 FILLER                   PIC X(08).
001820*
001830*    ZONE DE TRAVAIL DE LA REGLE DE CHUTE BRUTALE (PRIORITE 1)
001840 01  WK-REGLE-CHUTE-GROUPE.
001850     05 WK-D-ECART-ABSOLU        PIC S9(11)V9(4).
001860     05 WK-D-POURCENT            PIC S9(9)V9(4).
001870     05 WK-D-ECART-MOYENNE       PIC S9(9)V9(4).
001880     05 WK-D-DECLENCHE           PIC X(01) VALUE "N".
001890         88  CHUTE-DECLENCHE-OUI          VALUE "O".
001900     05 FILLER                   PIC X(08).
001910*
001920*    ZONE DE TRAVAIL DE LA REGLE DE BAISSE REGULIERE (PRIO 2)
001930 01  WK-REGLE-BAISSE-GROUPE.
001940     05 WK-B-CHANGT-TOTAL-PCT    PIC S9(9)V9(4).
001950     05 WK-B-ECART-TOTAL-ABSOLU  PIC S9(11)V9(4).
001960     05 WK-B-JOURS-BAISSE        PIC 9(2)        COMP.
001970     05 WK-B-SERIE-COURANTE      PIC 9(2)        COMP.
001980     05 WK-B-SERIE-MAXI          PIC 9(2)        COMP.
001990     05 WK-B-MOITIE-N            PIC 9(2)        COMP.
002000     05 WK-B-SOMME-VAR-JOUR      PIC S9(9)V9(4).
002010     05 WK-B-NB-VAR-JOUR-NEG     PIC 9(2)        COMP.
002020     05 WK-B-MOY-VAR-JOUR        PIC S9(9)V9(4).
002030     05 WK-B-VAR-JOUR            PIC S9(9)V9(4).
002040     05 WK-B-COND1               PIC X(01) VALUE "N".
002050         88  B-COND1-VRAIE                VALUE "O".
002060     05 WK-B-COND2               PIC X(01) VALUE "N".
002070         88  B-COND2-VRAIE                VALUE "O".
002080     05 WK-B-COND3               PIC X(01) VALUE "N".
002090         88  B-COND3-VRAIE                VALUE "O".
002100     05 WK-B-DECLENCHE           PIC X(01) VALUE "N".
002110         88  BAISSE-DECLENCHE-OUI         VALUE "O".
002120     05 FILLER                   PIC X(08).
002130*
002140*    RESULTAT COMMUN A TOUTE REGLE RETENUE
002150 01  WK-RESULTAT-GROUPE.
002160     05 WK-CONFIANCE              PIC S9(3)V9(4).
002170     05 WK-SCORE-TOTAL            PIC S9(3)V9(4).
002180     05 WK-TYPE-ALERTE            PIC X(20).
002190     05 WK-SEVERITE                PIC X(08).
002200     05 WK-EST-ALERTE              PIC X(01).
002210     05 WK-DESCRIPTION             PIC X(120).
002220     05 FILLER                    PIC X(08).
002230*
002240*    COMPARAISONS ET BORNES (SIMULATION DE MIN/MAX SANS
002250*    FONCTION INTRINSEQUE)
002260 01  WK-COMPARAISON-GROUPE.
002270     05 WK-CMP-A                 PIC S9(11)V9(4).
002280     05 WK-CMP-B                 PIC S9(11)V9(4).
002290     05 WK-CMP-RESULTAT          PIC S9(11)V9(4).
002300     05 FILLER                   PIC X(08).
002310*
002320*    INDICES ET COMPTEURS DIVERS
002330 01  WK-INDICES-GROUPE.
002340     05 WK-INDICE-I               PIC 9(2) COMP VALUE ZERO.
002350     05 FILLER                    PIC X(08).
002360*
002370*    ETATS FICHIERS EN 77 - IDIOME REPRIS DES PROGRAMMES
002373*    D'ARCHIVAGE REGIONS (CF. WK-ETAT-FEN/-PAR/-ALB)
002376 77  WK-ETAT-FEN                  PIC X(02) VALUE "00".
002379     88  WK-FEN-OK                          VALUE "00".
002382 77  WK-ETAT-PAR                  PIC X(02) VALUE "00".
002385     88  WK-PAR-OK                          VALUE "00".
002388 77  WK-ETAT-ALB                  PIC X(02) VALUE "00".
002450*
002460 01  WK-FIN-FICHIER-GROUPE.
002470     05 WK-FIN-FENETRES           PIC X(01) VALUE SPACE.
002480         88  FIN-FEN                        VALUE "O".
002490     05 WK-FIN-PARAMETRES         PIC X(01) VALUE SPACE.
002500         88  FIN-PAR                        VALUE "O".
002510     05 FILLER                    PIC X(08).
002520*
002530*    DATE DE DERNIER POINT ECLATEE (TRACE / EDITION)
002540 01  WK-DERNIER-POINT-GROUPE.
002550     05 WK-DATE-DERNIER-POINT     PIC 9(8) VALUE ZERO.
002560     05 WK-DATE-DERNIER-POINT-X REDEFINES
002570                                  WK-DATE-DERNIER-POINT.
002580         10 WK-DP-AAAA            PIC 9(4).
002590         10 WK-DP-MM              PIC 9(2).
002600         10 WK-DP-JJ              PIC 9(2).
002610     05 FILLER                    PIC X(08).
002620******************************************************************
002630 PROCEDURE DIVISION.
002640*
002650 1000-DEBUT-TRAITEMENT.
002660     PERFORM 1100-OUVRIR-FICHIERS
002670         THRU 1100-OUVRIR-FICHIERS-EXIT.
002680     PERFORM 2000-TRAITER-UNE-FENETRE
002690         THRU 2000-TRAITER-UNE-FENETRE-EXIT
002700         UNTIL FIN-FEN.
002710     PERFORM 1200-FERMER-FICHIERS
002720         THRU 1200-FERMER-FICHIERS-EXIT.
002730     GO TO 9999-FIN-PROGRAMME.
002740*
002750 1100-OUVRIR-FICHIERS.
002760     OPEN INPUT F-FENETRES.
002770     IF NOT WK-FEN-OK
002780         DISPLAY "BAISSE - OUVERTURE FENETR IMPOSSIBLE - ETAT "
002790                 WK-ETAT-FEN
002800         GO TO 9999-FIN-PROGRAMME
002810     END-IF.
002820     OPEN INPUT F-PARAMETRES.
002830     OPEN OUTPUT F-ALERTES.
002840     PERFORM 3000-CHARGER-PARAMETRES
002850         THRU 3000-CHARGER-PARAMETRES-EXIT.
002860     CLOSE F-PARAMETRES.
002870     PERFORM 2900-LIRE-FENETRE-SUIVANTE
002880         THRU 2900-LIRE-FENETRE-SUIVANTE-EXIT.
002890 1100-OUVRIR-FICHIERS-EXIT.
002900     EXIT.
002910*
002920 1200-FERMER-FICHIERS.
002930     CLOSE F-FENETRES F-ALERTES.
002940 1200-FERMER-FICHIERS-EXIT.
002950     EXIT.
002960*
002970 2000-TRAITER-UNE-FENETRE.
002980     INITIALIZE WK-RESULTAT-GROUPE.
002990     MOVE "N" TO WK-D-DECLENCHE.
003000     MOVE "N" TO WK-B-DECLENCHE.
003010     MOVE WF-METRIQUE TO WK-CLE-METRIQUE.
003020     PERFORM 4000-PREPARER-VALEURS
003030         THRU 4000-PREPARER-VALEURS-EXIT.
003040     PERFORM 2050-TRACER-FENETRE
003050         THRU 2050-TRACER-FENETRE-EXIT.
003060     IF WK-NB-POINTS < 2
003070         PERFORM 8000-EMETTRE-DONNEES-INSUFFI
003080             THRU 8000-EMETTRE-DONNEES-INSUFFI-EXIT
003090     ELSE
003100         PERFORM 5000-EVALUER-CHUTE
003110             THRU 5000-EVALUER-CHUTE-EXIT
003120         IF NOT CHUTE-DECLENCHE-OUI
003130             AND WK-NB-POINTS NOT < WK-S-NB-PTS-MINI-BAIS
003140             PERFORM 5200-EVALUER-BAISSE-REGULIERE
003150                 THRU 5200-EVALUER-BAISSE-REGULIERE-EXIT
003160         END-IF
003170         EVALUATE TRUE
003180             WHEN CHUTE-DECLENCHE-OUI
003190                 PERFORM 5400-NOTER-CHUTE
003200                     THRU 5400-NOTER-CHUTE-EXIT
003210             WHEN BAISSE-DECLENCHE-OUI
003220                 PERFORM 5450-NOTER-BAISSE
003230                     THRU 5450-NOTER-BAISSE-EXIT
003240             WHEN OTHER
003250                 PERFORM 8100-EMETTRE-SANS-PROBLEME
003260                     THRU 8100-EMETTRE-SANS-PROBLEME-EXIT
003270         END-EVALUATE
003280     END-IF.
003290     PERFORM 6000-ECRIRE-ALERTE
003300         THRU 6000-ECRIRE-ALERTE-EXIT.
003310     PERFORM 2900-LIRE-FENETRE-SUIVANTE
003320         THRU 2900-LIRE-FENETRE-SUIVANTE-EXIT.
003330 2000-TRAITER-UNE-FENETRE-EXIT.
003340     EXIT.
003350*
003360 2050-TRACER-FENETRE.
003370*    TRACE FACULTATIVE (UPSI-0) - AIDE AU DIAGNOSTIC EXPLOIT.
003380     IF SW-TRACE-ACTIVE
003390         DISPLAY "BAISSE FAMILLE=" WK-CLE-FAMILLE
003400                 " SEQ=" WK-CLE-SEQUENCE
003410                 " NBPTS=" WK-NB-POINTS
003420     END-IF.
003430 2050-TRACER-FENETRE-EXIT.
003440     EXIT.
003450*
003460 2900-LIRE-FENETRE-SUIVANTE.
003470     READ F-FENETRES
003480         AT END
003490             SET FIN-FEN TO TRUE
003500     END-READ.
003510 2900-LIRE-FENETRE-SUIVANTE-EXIT.
003520     EXIT.
003530*
003540 3000-CHARGER-PARAMETRES.
003550*    LES PARAMETRES SONT FACULTATIFS - LE FICHIER PEUT ETRE VIDE.
003560     IF WK-PAR-OK
003570         PERFORM 3100-LIRE-UN-PARAMETRE
003580             THRU 3100-LIRE-UN-PARAMETRE-EXIT
003590         PERFORM 3200-FUSIONNER-PARAMETRE
003600             THRU 3200-FUSIONNER-PARAMETRE-EXIT
003610             UNTIL FIN-PAR
003620     END-IF.
003630 3000-CHARGER-PARAMETRES-EXIT.
003640     EXIT.
003650*
003660 3100-LIRE-UN-PARAMETRE.
003670     READ F-PARAMETRES
003680         AT END
003690             SET FIN-PAR TO TRUE
003700     END-READ.
003702*    LE FICHIER PARAMS EST DU TEXTE LIBRE - ON VERIFIE QUE LA
003704*    VALEUR SAISIE EST BIEN NUMERIQUE AVANT DE S'EN SERVIR
003706*    (DSI-2004-072).
003708     IF NOT FIN-PAR
003709         AND C-PARAM-VALEUR-CHIF IS NOT CLASSE-NUMERIQUE
003710             DISPLAY "BAISSE - PARAMETRE NON NUMERIQUE POUR "
003711                     C-PARAM-CLE
003712             MOVE ZERO TO C-PARAM-VALEUR
003713     END-IF.
003714 3100-LIRE-UN-PARAMETRE-EXIT.
003720     EXIT.
003730*
003740 3200-FUSIONNER-PARAMETRE.
003750     IF C-PARAM-VALEUR > ZERO
003760         PERFORM 3210-APPLIQUER-CLE-BAISSE
003770             THRU 3210-APPLIQUER-CLE-BAISSE-EXIT
003780     END-IF.
003790     PERFORM 3100-LIRE-UN-PARAMETRE
003800         THRU 3100-LIRE-UN-PARAMETRE-EXIT.
003810 3200-FUSIONNER-PARAMETRE-EXIT.
003820     EXIT.
003830*
003840 3210-APPLIQUER-CLE-BAISSE.
003850*    NE FUSIONNE QUE LES CLES PROPRES A LA BRANCHE BAISSE
003860*    (DSI-1992-055) - LES AUTRES CLES SONT IGNOREES ICI.
003870     EVALUATE C-PARAM-CLE
003880         WHEN "suddenDropChangePercentThreshold"
003890             MOVE C-PARAM-VALEUR TO WK-S-CHUTE-PCT-SEUIL
003900         WHEN "suddenDropWeight"
003910             MOVE C-PARAM-VALEUR TO WK-S-POIDS-CHUTE
003920         WHEN "suddenDropStdDeviationMultiplier"
003930             MOVE C-PARAM-VALEUR TO WK-S-CHUTE-MULT-ECTYPE
003940         WHEN "suddenDropMinAbsoluteChange"
003950             MOVE C-PARAM-VALEUR TO WK-S-CHUTE-ECART-MINI
003960         WHEN "steadyDeclineRSquaredThreshold"
003970             MOVE C-PARAM-VALEUR TO WK-S-R2-MINI
003980         WHEN "steadyDeclineMinConsecutiveDays"
003990             MOVE C-PARAM-VALEUR TO WK-S-BAISSES-MINI
004000         WHEN "steadyDeclineTotalChangeThreshold"
004010             MOVE C-PARAM-VALEUR TO WK-S-CHANGT-TOTAL-SEUIL
004020         WHEN "steadyDailyAverageDeclineThreshold"
004030             MOVE C-PARAM-VALEUR TO WK-S-MOY-BAISSE-SEUIL
004040         WHEN "steadyDeclineMinDataPoints"
004050             MOVE C-PARAM-VALEUR TO WK-S-NB-PTS-MINI-BAIS
004060         WHEN "steadyDeclineWeight"
004070             MOVE C-PARAM-VALEUR TO WK-S-POIDS-BAISSE
004080         WHEN "scoreCriticalThreshold"
004090             MOVE C-PARAM-VALEUR TO WK-S-SEUIL-CRITIQUE
004100         WHEN "scoreWarningThreshold"
004110             MOVE C-PARAM-VALEUR TO WK-S-SEUIL-ALERTE
004120         WHEN OTHER
004130             CONTINUE
004140     END-EVALUATE.
004150 3210-APPLIQUER-CLE-BAISSE-EXIT.
004160     EXIT.
004170*
004180 4000-PREPARER-VALEURS.
004190     MOVE WF-NB-POINTS TO WK-NB-POINTS.
004200     PERFORM 4010-COPIER-UN-POINT
004210         THRU 4010-COPIER-UN-POINT-EXIT
004220         VARYING WK-INDICE-I FROM 1 BY 1
004230         UNTIL WK-INDICE-I > WK-NB-POINTS.
004240     MOVE WF-DATE-DERNIER-POINT TO WK-DATE-DERNIER-POINT.
004250 4000-PREPARER-VALEURS-EXIT.
004260     EXIT.
004270*
004280 4010-COPIER-UN-POINT.
004290     MOVE WF-PT-VALEUR(WK-INDICE-I) TO WK-VALEUR(WK-INDICE-I).
004300 4010-COPIER-UN-POINT-EXIT.
004310     EXIT.
004320*
004330 4100-CALCULER-MOYENNE.
004340     MOVE ZERO TO WK-STAT-SOMME.
004350     PERFORM 4110-CUMULER-SOMME
004360         THRU 4110-CUMULER-SOMME-EXIT
004370         VARYING WK-INDICE-I FROM WK-STAT-DEBUT BY 1
004380         UNTIL WK-INDICE-I > WK-STAT-FIN.
004390     IF WK-STAT-N > ZERO
004400         COMPUTE WK-STAT-MOYENNE ROUNDED =
004410             WK-STAT-SOMME / WK-STAT-N
004420     ELSE
004430         MOVE ZERO TO WK-STAT-MOYENNE
004440     END-IF.
004450 4100-CALCULER-MOYENNE-EXIT.
004460     EXIT.
004470*
004480 4110-CUMULER-SOMME.
004490     ADD WK-VALEUR(WK-INDICE-I) TO WK-STAT-SOMME.
004500 4110-CUMULER-SOMME-EXIT.
004510     EXIT.
004520*
004530 4200-CALCULER-ECART-TYPE.
004540*    ECART-TYPE ECHANTILLON - DIVISEUR 1 QUAND N <= 1
004550*    (CORRECTION DSI-2004-018).
004560     MOVE ZERO TO WK-STAT-SOMME-CARRES.
004570     PERFORM 4210-CUMULER-CARRE-ECART
004580         THRU 4210-CUMULER-CARRE-ECART-EXIT
004590         VARYING WK-INDICE-I FROM WK-STAT-DEBUT BY 1
004600         UNTIL WK-INDICE-I > WK-STAT-FIN.
004610     IF WK-STAT-N > 1
004620         COMPUTE WK-RACINE-ARGUMENT ROUNDED =
004630             WK-STAT-SOMME-CARRES / (WK-STAT-N - 1)
004640     ELSE
004650         COMPUTE WK-RACINE-ARGUMENT ROUNDED =
004660             WK-STAT-SOMME-CARRES / 1
004670     END-IF.
004680     PERFORM 4300-CALCULER-RACINE
004690         THRU 4300-CALCULER-RACINE-EXIT.
004700     MOVE WK-RACINE-RESULTAT TO WK-STAT-ECART-TYPE.
004710 4200-CALCULER-ECART-TYPE-EXIT.
004720     EXIT.
004730*
004740 4210-CUMULER-CARRE-ECART.
004750     COMPUTE WK-CMP-A ROUNDED =
004760         WK-VALEUR(WK-INDICE-I) - WK-STAT-MOYENNE.
004770     COMPUTE WK-STAT-SOMME-CARRES ROUNDED =
004780         WK-STAT-SOMME-CARRES + (WK-CMP-A * WK-CMP-A).
004790 4210-CUMULER-CARRE-ECART-EXIT.
004800     EXIT.
004810*
004820 4300-CALCULER-RACINE.
004830*    RACINE CARREE PAR NEWTON-RAPHSON - PLUS DE FONCTION
004840*    BIBLIOTHEQUE DEPUIS LE PORTAGE DSI-2001-091.
004850     IF WK-RACINE-ARGUMENT <= ZERO
004860         MOVE ZERO TO WK-RACINE-RESULTAT
004870     ELSE
004880         MOVE WK-RACINE-ARGUMENT TO WK-RACINE-RESULTAT
004890         PERFORM 4310-ITERER-RACINE
004900             THRU 4310-ITERER-RACINE-EXIT
004910             VARYING WK-RACINE-ITERATION FROM 1 BY 1
004920             UNTIL WK-RACINE-ITERATION > 20
004930     END-IF.
004940 4300-CALCULER-RACINE-EXIT.
004950     EXIT.
004960*
004970 4310-ITERER-RACINE.
004980     MOVE WK-RACINE-RESULTAT TO WK-RACINE-PRECEDENTE.
004990     COMPUTE WK-RACINE-RESULTAT ROUNDED =
005000         (WK-RACINE-PRECEDENTE +
005010          (WK-RACINE-ARGUMENT / WK-RACINE-PRECEDENTE)) / 2.
005020 4310-ITERER-RACINE-EXIT.
005030     EXIT.
005040*
005050 4400-CALCULER-REGRESSION.
005060     MOVE ZERO TO WK-REG-SOMME-X.
005070     MOVE ZERO TO WK-REG-SOMME-Y.
005080     MOVE ZERO TO WK-REG-SOMME-XY.
005090     MOVE ZERO TO WK-REG-SOMME-X2.
005100     MOVE ZERO TO WK-REG-SOMME-Y2.
005110     PERFORM 4410-CUMULER-REGRESSION
005120         THRU 4410-CUMULER-REGRESSION-EXIT
005130         VARYING WK-INDICE-I FROM 1 BY 1
005140         UNTIL WK-INDICE-I > WK-REG-N.
005150     IF WK-REG-N < 2
005160         MOVE ZERO TO WK-REG-PENTE
005170         MOVE ZERO TO WK-REG-ORDONNEE
005180         MOVE ZERO TO WK-REG-R-CARRE
005190         GO TO 4400-CALCULER-REGRESSION-EXIT
005200     END-IF.
005210     COMPUTE WK-REG-DENOMINATEUR ROUNDED =
005220         WK-REG-SOMME-X2 -
005230         ((WK-REG-SOMME-X * WK-REG-SOMME-X) / WK-REG-N).
005240     IF WK-REG-DENOMINATEUR = ZERO
005250         MOVE ZERO TO WK-REG-PENTE
005260         COMPUTE WK-REG-ORDONNEE ROUNDED =
005270             WK-REG-SOMME-Y / WK-REG-N
005280     ELSE
005290         COMPUTE WK-REG-PENTE ROUNDED =
005300             (WK-REG-SOMME-XY -
005310              ((WK-REG-SOMME-X * WK-REG-SOMME-Y) / WK-REG-N))
005320             / WK-REG-DENOMINATEUR
005330         COMPUTE WK-REG-ORDONNEE ROUNDED =
005340             (WK-REG-SOMME-Y / WK-REG-N) -
005350             (WK-REG-PENTE * (WK-REG-SOMME-X / WK-REG-N))
005360     END-IF.
005370     COMPUTE WK-REG-SOMME-TOTALE ROUNDED =
005380         WK-REG-SOMME-Y2 -
005390         ((WK-REG-SOMME-Y * WK-REG-SOMME-Y) / WK-REG-N).
005400     MOVE ZERO TO WK-REG-SOMME-RESIDU.
005410     PERFORM 4420-CUMULER-RESIDU
005420         THRU 4420-CUMULER-RESIDU-EXIT
005430         VARYING WK-INDICE-I FROM 1 BY 1
005440         UNTIL WK-INDICE-I > WK-REG-N.
005450     IF WK-REG-SOMME-TOTALE = ZERO
005460         MOVE 1 TO WK-REG-R-CARRE
005470     ELSE
005480         COMPUTE WK-REG-R-CARRE ROUNDED =
005490             1 - (WK-REG-SOMME-RESIDU / WK-REG-SOMME-TOTALE)
005500     END-IF.
005510 4400-CALCULER-REGRESSION-EXIT.
005520     EXIT.
005530*
005540 4410-CUMULER-REGRESSION.
005550     COMPUTE WK-CMP-A = WK-INDICE-I - 1.
005560     ADD WK-CMP-A TO WK-REG-SOMME-X.
005570     ADD WK-VALEUR(WK-INDICE-I) TO WK-REG-SOMME-Y.
005580     COMPUTE WK-REG-SOMME-XY ROUNDED = WK-REG-SOMME-XY +
005590         (WK-CMP-A * WK-VALEUR(WK-INDICE-I)).
005600     COMPUTE WK-REG-SOMME-X2 ROUNDED = WK-REG-SOMME-X2 +
005610         (WK-CMP-A * WK-CMP-A).
005620     COMPUTE WK-REG-SOMME-Y2 ROUNDED = WK-REG-SOMME-Y2 +
005630         (WK-VALEUR(WK-INDICE-I) * WK-VALEUR(WK-INDICE-I)).
005640 4410-CUMULER-REGRESSION-EXIT.
005650     EXIT.
005660*
005670 4420-CUMULER-RESIDU.
005680     COMPUTE WK-CMP-A = WK-INDICE-I - 1.
005690     COMPUTE WK-CMP-B ROUNDED =
005700         WK-REG-ORDONNEE + (WK-REG-PENTE * WK-CMP-A).
005710     COMPUTE WK-REG-SOMME-RESIDU ROUNDED = WK-REG-SOMME-RESIDU +
005720         ((WK-VALEUR(WK-INDICE-I) - WK-CMP-B) *
005730          (WK-VALEUR(WK-INDICE-I) - WK-CMP-B)).
005740 4420-CUMULER-RESIDU-EXIT.
005750     EXIT.
005760*
005770 4500-CALCULER-VARIATION-PCT.
005780*    (WK-VAR-A - WK-VAR-DE) / |WK-VAR-DE| * 100, PLANCHER
005790*    0,00001 SUR LE DENOMINATEUR (DSI-1989-119).
005800     MOVE WK-VAR-DE TO WK-CMP-A.
005810     PERFORM 7300-VALEUR-ABSOLUE
005820         THRU 7300-VALEUR-ABSOLUE-EXIT.
005830     IF WK-CMP-A < 0.00001
005840         MOVE 0.00001 TO WK-CMP-A
005850     END-IF.
005860     COMPUTE WK-VAR-RESULTAT-PCT ROUNDED =
005870         ((WK-VAR-A - WK-VAR-DE) / WK-CMP-A) * 100.
005880 4500-CALCULER-VARIATION-PCT-EXIT.
005890     EXIT.
005900*
005910 5000-EVALUER-CHUTE.
005920*    REGLE DE PRIORITE 1 - CHUTE BRUTALE SUR UN JOUR
005930*    (DSI-1986-021).
005940     MOVE "N" TO WK-D-DECLENCHE.
005950     COMPUTE WK-D-ECART-ABSOLU ROUNDED =
005960         WK-VALEUR(WK-NB-POINTS) - WK-VALEUR(WK-NB-POINTS - 1).
005970     MOVE WK-VALEUR(WK-NB-POINTS - 1) TO WK-VAR-DE.
005980     MOVE WK-VALEUR(WK-NB-POINTS)     TO WK-VAR-A.
005990     PERFORM 4500-CALCULER-VARIATION-PCT
006000         THRU 4500-CALCULER-VARIATION-PCT-EXIT.
006010     MOVE WK-VAR-RESULTAT-PCT TO WK-D-POURCENT.
006020     MOVE 1            TO WK-STAT-DEBUT.
006030     MOVE WK-NB-POINTS TO WK-STAT-N.
006040     MOVE WK-NB-POINTS TO WK-STAT-FIN.
006050     PERFORM 4100-CALCULER-MOYENNE
006060         THRU 4100-CALCULER-MOYENNE-EXIT.
006070     PERFORM 4200-CALCULER-ECART-TYPE
006080         THRU 4200-CALCULER-ECART-TYPE-EXIT.
006090     IF WK-STAT-ECART-TYPE NOT EQUAL ZERO
006100         COMPUTE WK-D-ECART-MOYENNE ROUNDED =
006110             (WK-VALEUR(WK-NB-POINTS) - WK-STAT-MOYENNE)
006120             / WK-STAT-ECART-TYPE
006130     ELSE
006140         MOVE ZERO TO WK-D-ECART-MOYENNE
006150     END-IF.
006160     MOVE WK-D-ECART-ABSOLU TO WK-CMP-A.
006170     PERFORM 7300-VALEUR-ABSOLUE
006180         THRU 7300-VALEUR-ABSOLUE-EXIT.
006190     IF WK-CMP-A NOT > WK-S-CHUTE-ECART-MINI
006200         GO TO 5000-EVALUER-CHUTE-EXIT
006210     END-IF.
006220     IF WK-D-POURCENT < (WK-S-CHUTE-PCT-SEUIL * -1)
006230         OR WK-D-ECART-MOYENNE < (WK-S-CHUTE-MULT-ECTYPE * -1)
006240         SET CHUTE-DECLENCHE-OUI TO TRUE
006250         MOVE WK-D-POURCENT TO WK-CMP-A
006260         PERFORM 7300-VALEUR-ABSOLUE
006270             THRU 7300-VALEUR-ABSOLUE-EXIT
006280         COMPUTE WK-CMP-A ROUNDED =
006290             WK-CMP-A / WK-S-CHUTE-PCT-SEUIL
006300         MOVE WK-D-ECART-MOYENNE TO WK-CMP-B
006310         PERFORM 7300-VALEUR-ABSOLUE-BIS
006320             THRU 7300-VALEUR-ABSOLUE-BIS-EXIT
006330         COMPUTE WK-CMP-B ROUNDED =
006340             WK-CMP-B / WK-S-CHUTE-MULT-ECTYPE
006350         PERFORM 7100-CALCULER-MAX
006360             THRU 7100-CALCULER-MAX-EXIT
006370         PERFORM 7200-BORNER-A-UN
006380             THRU 7200-BORNER-A-UN-EXIT
006390         COMPUTE WK-CONFIANCE ROUNDED =
006400             WK-CMP-RESULTAT * WK-S-POIDS-CHUTE
006410     END-IF.
006420 5000-EVALUER-CHUTE-EXIT.
006430     EXIT.
006440*
006450 5200-EVALUER-BAISSE-REGULIERE.
006460*    REGLE DE PRIORITE 2 - BAISSE REGULIERE (DSI-1989-119).
006470     COMPUTE WK-B-ECART-TOTAL-ABSOLU ROUNDED =
006480         WK-VALEUR(WK-NB-POINTS) - WK-VALEUR(1).
006490     MOVE WK-B-ECART-TOTAL-ABSOLU TO WK-CMP-A.
006500     PERFORM 7300-VALEUR-ABSOLUE
006510         THRU 7300-VALEUR-ABSOLUE-EXIT.
006520     IF WK-CMP-A NOT > WK-S-CHUTE-ECART-MINI
006530         GO TO 5200-EVALUER-BAISSE-REGULIERE-EXIT
006540     END-IF.
006550     MOVE WK-NB-POINTS TO WK-REG-N.
006560     PERFORM 4400-CALCULER-REGRESSION
006570         THRU 4400-CALCULER-REGRESSION-EXIT.
006580     MOVE WK-VALEUR(1)         TO WK-VAR-DE.
006590     MOVE WK-VALEUR(WK-NB-POINTS) TO WK-VAR-A.
006600     PERFORM 4500-CALCULER-VARIATION-PCT
006610         THRU 4500-CALCULER-VARIATION-PCT-EXIT.
006620     MOVE WK-VAR-RESULTAT-PCT TO WK-B-CHANGT-TOTAL-PCT.
006630     MOVE ZERO TO WK-B-JOURS-BAISSE.
006640     MOVE ZERO TO WK-B-SERIE-COURANTE.
006650     MOVE ZERO TO WK-B-SERIE-MAXI.
006660     MOVE ZERO TO WK-B-SOMME-VAR-JOUR.
006670     MOVE ZERO TO WK-B-NB-VAR-JOUR-NEG.
006680     PERFORM 5210-EVALUER-JOUR-BAISSE
006690         THRU 5210-EVALUER-JOUR-BAISSE-EXIT
006700         VARYING WK-INDICE-I FROM 2 BY 1
006710         UNTIL WK-INDICE-I > WK-NB-POINTS.
006720     IF WK-B-NB-VAR-JOUR-NEG > ZERO
006730         COMPUTE WK-B-MOY-VAR-JOUR ROUNDED =
006740             WK-B-SOMME-VAR-JOUR / WK-B-NB-VAR-JOUR-NEG
006750     ELSE
006760         MOVE ZERO TO WK-B-MOY-VAR-JOUR
006770     END-IF.
006780     DIVIDE WK-NB-POINTS BY 2 GIVING WK-B-MOITIE-N.
006790     MOVE "N" TO WK-B-COND1.
006800     IF WK-REG-PENTE < ZERO
006810         AND WK-REG-R-CARRE > WK-S-R2-MINI
006820         AND WK-B-SERIE-MAXI >= WK-S-BAISSES-MINI
006830         SET B-COND1-VRAIE TO TRUE
006840     END-IF.
006850     MOVE "N" TO WK-B-COND2.
006860     IF WK-B-CHANGT-TOTAL-PCT <
006870         (WK-S-CHANGT-TOTAL-SEUIL * -1)
006880         AND WK-REG-R-CARRE > 0.5
006890         SET B-COND2-VRAIE TO TRUE
006900     END-IF.
006910     MOVE "N" TO WK-B-COND3.
006920     IF WK-B-JOURS-BAISSE >= WK-B-MOITIE-N
006930         AND WK-B-MOY-VAR-JOUR < (WK-S-MOY-BAISSE-SEUIL * -1)
006940         AND WK-B-CHANGT-TOTAL-PCT <
006950             ((WK-S-CHANGT-TOTAL-SEUIL / 2) * -1)
006960         SET B-COND3-VRAIE TO TRUE
006970     END-IF.
006980     IF B-COND1-VRAIE OR B-COND2-VRAIE OR B-COND3-VRAIE
006990         SET BAISSE-DECLENCHE-OUI TO TRUE
007000         PERFORM 5250-CALCULER-CONFIANCE-BAISSE
007010             THRU 5250-CALCULER-CONFIANCE-BAISSE-EXIT
007020     END-IF.
007030 5200-EVALUER-BAISSE-REGULIERE-EXIT.
007040     EXIT.
007050*
007060 5210-EVALUER-JOUR-BAISSE.
007070     IF WK-VALEUR(WK-INDICE-I) < WK-VALEUR(WK-INDICE-I - 1)
007080         ADD 1 TO WK-B-JOURS-BAISSE
007090         ADD 1 TO WK-B-SERIE-COURANTE
007100         IF WK-B-SERIE-COURANTE > WK-B-SERIE-MAXI
007110             MOVE WK-B-SERIE-COURANTE TO WK-B-SERIE-MAXI
007120         END-IF
007130     ELSE
007140         MOVE ZERO TO WK-B-SERIE-COURANTE
007150     END-IF.
007160     MOVE WK-VALEUR(WK-INDICE-I - 1) TO WK-VAR-DE.
007170     MOVE WK-VALEUR(WK-INDICE-I)     TO WK-VAR-A.
007180     PERFORM 4500-CALCULER-VARIATION-PCT
007190         THRU 4500-CALCULER-VARIATION-PCT-EXIT.
007200     MOVE WK-VAR-RESULTAT-PCT TO WK-B-VAR-JOUR.
007210     IF WK-B-VAR-JOUR < ZERO
007220         ADD WK-B-VAR-JOUR TO WK-B-SOMME-VAR-JOUR
007230         ADD 1 TO WK-B-NB-VAR-JOUR-NEG
007240     END-IF.
007250 5210-EVALUER-JOUR-BAISSE-EXIT.
007260     EXIT.
007270*
007280 5250-CALCULER-CONFIANCE-BAISSE.
007290     MOVE ZERO TO WK-CMP-A.
007300     IF B-COND1-VRAIE
007310         MOVE WK-REG-R-CARRE TO WK-CMP-A
007320     END-IF.
007330     MOVE ZERO TO WK-CMP-B.
007340     IF B-COND2-VRAIE
007350         MOVE WK-B-CHANGT-TOTAL-PCT TO WK-CMP-B
007360         PERFORM 7300-VALEUR-ABSOLUE-BIS
007370             THRU 7300-VALEUR-ABSOLUE-BIS-EXIT
007380         COMPUTE WK-CMP-B ROUNDED =
007390             WK-CMP-B / (2 * WK-S-CHANGT-TOTAL-SEUIL)
007400         IF WK-CMP-B > 1
007410             MOVE 1 TO WK-CMP-B
007420         END-IF
007430     END-IF.
007440     PERFORM 7100-CALCULER-MAX
007450         THRU 7100-CALCULER-MAX-EXIT.
007460     MOVE WK-CMP-RESULTAT TO WK-CMP-A.
007470     MOVE ZERO TO WK-CMP-B.
007480     IF B-COND3-VRAIE
007490         MOVE WK-B-MOY-VAR-JOUR TO WK-CMP-B
007500         PERFORM 7300-VALEUR-ABSOLUE-BIS
007510             THRU 7300-VALEUR-ABSOLUE-BIS-EXIT
007520         COMPUTE WK-CMP-B ROUNDED =
007530             WK-CMP-B / (2 * WK-S-MOY-BAISSE-SEUIL)
007540         IF WK-CMP-B > 1
007550             MOVE 1 TO WK-CMP-B
007560         END-IF
007570     END-IF.
007580     PERFORM 7100-CALCULER-MAX
007590         THRU 7100-CALCULER-MAX-EXIT.
007600     PERFORM 7200-BORNER-A-UN
007610         THRU 7200-BORNER-A-UN-EXIT.
007620     COMPUTE WK-CONFIANCE ROUNDED =
007630         WK-CMP-RESULTAT * WK-S-POIDS-BAISSE.
007640 5250-CALCULER-CONFIANCE-BAISSE-EXIT.
007650     EXIT.
007660*
007670 5400-NOTER-CHUTE.
007680     MOVE WK-CONFIANCE TO WK-SCORE-TOTAL.
007690     MOVE "SINGLE-DAY-DROP"                    TO WK-TYPE-ALERTE.
007700     MOVE "Y"                                  TO WK-EST-ALERTE.
007710     MOVE "CHUTE BRUTALE DETECTEE SUR LA METRIQUE"
007720         TO WK-DESCRIPTION.
007730     PERFORM 5900-CLASSER-SEVERITE
007740         THRU 5900-CLASSER-SEVERITE-EXIT.
007750 5400-NOTER-CHUTE-EXIT.
007760     EXIT.
007770*
007780 5450-NOTER-BAISSE.
007790     MOVE WK-CONFIANCE TO WK-SCORE-TOTAL.
007800     MOVE "STEADY-DECLINE"                     TO WK-TYPE-ALERTE.
007810     MOVE "Y"                                  TO WK-EST-ALERTE.
007820     MOVE "BAISSE REGULIERE DETECTEE SUR LA METRIQUE"
007830         TO WK-DESCRIPTION.
007840     PERFORM 5900-CLASSER-SEVERITE
007850         THRU 5900-CLASSER-SEVERITE-EXIT.
007860 5450-NOTER-BAISSE-EXIT.
007870     EXIT.
007880*
007890 5900-CLASSER-SEVERITE.
007900*    LA SEVERITE EST TOUJOURS EMISE ICI (PAS DE DECLASSEMENT EN
007910*    NO-ISSUE COTE BAISSE - LE PROGRAMME D'ORIGINE NE LA
007920*    CALCULE PAS POUR LA CHUTE, ON L'AJOUTE POUR L'EDITION).
007930     IF WK-SCORE-TOTAL >= WK-S-SEUIL-CRITIQUE
007940         MOVE "CRITICAL" TO WK-SEVERITE
007950     ELSE
007960         IF WK-SCORE-TOTAL >= WK-S-SEUIL-ALERTE
007970             MOVE "WARNING " TO WK-SEVERITE
007980         ELSE
007990             MOVE "NORMAL  " TO WK-SEVERITE
008000         END-IF
008010     END-IF.
008020 5900-CLASSER-SEVERITE-EXIT.
008030     EXIT.
008040*
008050 6000-ECRIRE-ALERTE.
008060     MOVE WF-METRIQUE           TO RPT-METRIC-ID.
008070     MOVE WK-DATE-DERNIER-POINT TO RPT-DATE.
008080     MOVE WK-TYPE-ALERTE        TO RPT-ALERT-TYPE.
008090     MOVE WK-SCORE-TOTAL        TO RPT-TOTAL-SCORE.
008100     MOVE WK-SEVERITE           TO RPT-SEVERITY.
008110     MOVE WK-EST-ALERTE         TO RPT-IS-ALERT.
008120     MOVE WK-DESCRIPTION        TO RPT-DESCRIPTION.
008130     WRITE R-ALERTE-ENREG.
008140 6000-ECRIRE-ALERTE-EXIT.
008150     EXIT.
008160*
008170 7100-CALCULER-MAX.
008180     IF WK-CMP-A >= WK-CMP-B
008190         MOVE WK-CMP-A TO WK-CMP-RESULTAT
008200     ELSE
008210         MOVE WK-CMP-B TO WK-CMP-RESULTAT
008220     END-IF.
008230 7100-CALCULER-MAX-EXIT.
008240     EXIT.
008250*
008260 7200-BORNER-A-UN.
008270     IF WK-CMP-RESULTAT > 1
008280         MOVE 1 TO WK-CMP-RESULTAT
008290     END-IF.
008300 7200-BORNER-A-UN-EXIT.
008310     EXIT.
008320*
008330 7300-VALEUR-ABSOLUE.
008340     IF WK-CMP-A < ZERO
008350         COMPUTE WK-CMP-A = WK-CMP-A * -1
008360     END-IF.
008370 7300-VALEUR-ABSOLUE-EXIT.
008380     EXIT.
008390*
008400 7300-VALEUR-ABSOLUE-BIS.
008410*    MEME LOGIQUE QUE 7300 MAIS SUR WK-CMP-B - DEUX ZONES DE
008420*    TRAVAIL DISTINCTES SONT UTILISEES DANS CE PROGRAMME.
008430     IF WK-CMP-B < ZERO
008440         COMPUTE WK-CMP-B = WK-CMP-B * -1
008450     END-IF.
008460 7300-VALEUR-ABSOLUE-BIS-EXIT.
008470     EXIT.
008480*
008490 8000-EMETTRE-DONNEES-INSUFFI.
008500     MOVE ZERO      TO WK-SCORE-TOTAL.
008510     MOVE "NO-ISSUE"     TO WK-TYPE-ALERTE.
008520     MOVE "NORMAL  "     TO WK-SEVERITE.
008530     MOVE "N"            TO WK-EST-ALERTE.
008540     MOVE "DONNEES INSUFFISANTES POUR LA METRIQUE"
008550         TO WK-DESCRIPTION.
008560 8000-EMETTRE-DONNEES-INSUFFI-EXIT.
008570     EXIT.
008580*
008590 8100-EMETTRE-SANS-PROBLEME.
008600     MOVE ZERO      TO WK-SCORE-TOTAL.
008610     MOVE "NO-ISSUE"     TO WK-TYPE-ALERTE.
008620     MOVE "NORMAL  "     TO WK-SEVERITE.
008630     MOVE "N"            TO WK-EST-ALERTE.
008640     MOVE "AUCUNE ANOMALIE DETECTEE" TO WK-DESCRIPTION.
008650 8100-EMETTRE-SANS-PROBLEME-EXIT.
008660     EXIT.
008670*
008680 9999-FIN-PROGRAMME.
008690     STOP RUN.
